000100******************************************************************
000110* COPYBOOK    : ADMAPLIC                                         *
000120* APLICACION  : ADMISIONES                                       *
000130* DESCRIPCION : LAYOUT DEL REGISTRO DE APLICANTE RECIBIDO DE LAS *
000140*             : UNIVERSIDADES CONVENIADAS (COLEGIALES Y DE       *
000150*             : TRASLADO).  REGISTRO FIJO DE 63 BYTES.           *
000160* USADO POR   : ADMYIELD (FD REG-APLI)                           *
000170******************************************************************
000180*  2023-08-03 EDRD  TK-EDU-4401  VERSION INICIAL DEL LAYOUT      *
000190 01  REG-APLICANTE.
000200     05  APLI-NOMBRE-COLEGIO        PIC X(30).
000210     05  APLI-CIUDAD-COLEGIO        PIC X(20).
000220     05  APLI-ESTADO-COLEGIO        PIC X(02).
000230     05  APLI-PROMEDIO-GPA          PIC 9(02)V9(02).
000240     05  APLI-IND-ADMITIDO          PIC X(01).
000250         88  APLI-FUE-ADMITIDO              VALUE 'Y'.
000260     05  APLI-IND-MATRICULADO       PIC X(01).
000270         88  APLI-FUE-MATRICULADO           VALUE 'Y'.
000280     05  APLI-IND-INSCRITO          PIC X(01).
000290         88  APLI-FUE-INSCRITO              VALUE 'Y'.
000300     05  APLI-TERMINO-ADMISION      PIC 9(04).
000310* NOTA: REGISTRO DE INTERCAMBIO DE 63 BYTES EXACTOS, SIN HOLGURA
000320* PARA FILLER DE RELLENO -- ANCHO FIJADO POR LA UNIVERSIDAD.
