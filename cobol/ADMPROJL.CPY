000100******************************************************************
000110* COPYBOOK    : ADMPROJL                                         *
000120* APLICACION  : ADMISIONES                                       *
000130* DESCRIPCION : LINEAS DEL REPORTE DE PROYECCION DE CRECIMIENTO  *
000140*             : (PROJRPT) PARA LA ESCUELA SELECCIONADA POR       *
000150*             : PARAMETRO.  ANCHO MAXIMO DE LINEA: 132 POS.      *
000160* USADO POR   : ADMYIELD (SD/FD REP-PROYECCION)                  *
000170******************************************************************
000180*  2023-08-05 EDRD  TK-EDU-4401  VERSION INICIAL DEL REPORTE     *
000190*  2024-02-14 EDRD  TK-EDU-4473  SE AGREGAN DOS PUNTOS A LA      *
000200*             ETIQUETA DE CRECIMIENTO, SEGUN FORMATO SOLICITADO *
000210*        ENCABEZADO UNICO DEL REPORTE; SE EMITE UNA SOLA VEZ POR
000220*        CORRIDO, YA QUE PROJRPT CUBRE SOLO LA ESCUELA QUE VINO
000230*        EN WKS-ESCUELA-SELECCIONADA DEL SIMPARM (AFTER ADVANCING
000240*        TOP-OF-FORM EN ADMYIELD PARA ARRANCAR HOJA NUEVA).
000250 01  LIN-ENCABEZADO-PROY.
000260     05  LENP-FILLER-1              PIC X(01) VALUE SPACES.
000270     05  LENP-ETQ-ESCUELA           PIC X(29) VALUE
000280         'PROYECCION DE CRECIMIENTO - '.
000290     05  LENP-NOMBRE-ESCUELA        PIC X(30).
000300     05  LENP-FILLER-2              PIC X(72) VALUE SPACES.
000310*
000320*        UNA LINEA POR CADA ANIO CON DATOS REALES (901-CONTAR-
000330*        ANIOS), ANTES DEL PRIMER ANIO PROYECTADO.
000340 01  LIN-HISTORICO-ANIO.
000350     05  LHIS-FILLER-1              PIC X(01) VALUE SPACES.
000360     05  LHIS-ETQ-ANIO              PIC X(06) VALUE 'ANIO: '.
000370     05  LHIS-ANIO                  PIC 9999.
000380     05  LHIS-FILLER-2              PIC X(03) VALUE SPACES.
000390     05  LHIS-ETQ-INSCRITOS         PIC X(16) VALUE
000400         'INSCRITOS REALES'.
000410     05  LHIS-FILLER-3              PIC X(02) VALUE SPACES.
000420*                ENTERO: LOS INSCRITOS REALES NO LLEVAN DECIMAL.
000430     05  LHIS-INSCRITOS             PIC ZZZZZ9.
000440     05  LHIS-FILLER-4              PIC X(94) VALUE SPACES.
000450*
000460*        UNA LINEA POR CADA ANIO PROYECTADO MAS ALLA DEL ULTIMO
000470*        ANIO CON DATOS, CALCULADO POR LA RAIZ N-ESIMA (U5).
000480 01  LIN-PROYECTADO-ANIO.
000490     05  LPRO-FILLER-1              PIC X(01) VALUE SPACES.
000500     05  LPRO-ETQ-ANIO              PIC X(06) VALUE 'ANIO: '.
000510     05  LPRO-ANIO                  PIC 9999.
000520     05  LPRO-FILLER-2              PIC X(03) VALUE SPACES.
000530     05  LPRO-ETQ-INSCRITOS         PIC X(16) VALUE
000540         'INSCRITOS PROYEC'.
000550     05  LPRO-FILLER-3              PIC X(02) VALUE SPACES.
000560*                DOS DECIMALES: EL VALOR PROYECTADO ES UN
000570*                PROMEDIO GEOMETRICO, NO UN CONTEO ENTERO.
000580     05  LPRO-INSCRITOS             PIC ZZZZ9.99.
000590     05  LPRO-FILLER-4              PIC X(03) VALUE SPACES.
000600*                MARCA 'PROJECTED' PARA QUE EL LECTOR NO CONFUNDA
000610*                LA FILA PROYECTADA CON UNA FILA HISTORICA REAL.
000620     05  LPRO-ETQ-MARCA             PIC X(09) VALUE 'PROJECTED'.
000630     05  LPRO-FILLER-5              PIC X(80) VALUE SPACES.
000640*
000650*        CIERRA EL REPORTE CON LA TASA COMPUESTA DE CRECIMIENTO
000660*        ANUAL (U5), DEL ULTIMO ANIO HISTORICO AL PRIMER ANIO
000670*        PROYECTADO; PUEDE SER NEGATIVA SI LOS INSCRITOS BAJARON.
000680 01  LIN-CRECIMIENTO-ESTIMADO.
000690     05  LCRE-FILLER-1              PIC X(01) VALUE SPACES.
000700     05  LCRE-ETQ                   PIC X(26) VALUE
000710         'ESTIMATED ENROLLED GROWTH:'.
000720     05  LCRE-FILLER-2              PIC X(01) VALUE SPACES.
000730*                '+' O '-' SEGUN EL SIGNO DE WKS-PORCENTAJE-
000740*                CRECIMIENTO, IMPRESO POR 904-ESCRIBIR-PORCENTAJE.
000750     05  LCRE-SIGNO                 PIC X(01).
000760     05  LCRE-PORCENTAJE            PIC ZZ9.99.
000770     05  LCRE-SIMBOLO               PIC X(01) VALUE '%'.
000780     05  LCRE-FILLER-3              PIC X(96) VALUE SPACES.
000790*
000800*        SE USA CUANDO LA ESCUELA SELECCIONADA NO TIENE AL MENOS
000810*        DOS ANIOS CON DATOS; SIN DOS PUNTOS NO HAY RAZON QUE
000820*        CALCULAR Y LA PROYECCION NO ES CONFIABLE.
000830 01  LIN-SIN-HISTORIA.
000840     05  LSHI-FILLER-1              PIC X(01) VALUE SPACES.
000850     05  LSHI-MENSAJE               PIC X(38) VALUE
000860         'INSUFFICIENT HISTORY FOR PROJECTION'.
000870     05  LSHI-FILLER-2              PIC X(93) VALUE SPACES.
