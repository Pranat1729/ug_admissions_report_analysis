000100******************************************************************
000110* COPYBOOK    : ADMSCHLN                                         *
000120* APLICACION  : ADMISIONES                                       *
000130* DESCRIPCION : LINEAS DEL REPORTE DE ANALITICA DE ESCUELAS      *
000140*             : (SCHOOLRPT) -- ENCABEZADOS, DETALLE Y TOTAL.     *
000150*             : ANCHO MAXIMO DE LINEA: 139 POSICIONES.           *
000160* USADO POR   : ADMYIELD (SD/FD REP-ESCUELA)                     *
000170******************************************************************
000180*  2023-08-04 EDRD  TK-EDU-4401  VERSION INICIAL DEL REPORTE     *
000190*  2023-09-12 EDRD  TK-EDU-4418  SE AGREGA ECO DE PARAMETROS     *
000200*  2024-02-14 EDRD  TK-EDU-4473  SE AGREGA COLUMNA DE YIELD      *
000210*             ESPECIFICO (INSCRITOS/MATRICULADOS) QUE SE VENIA   *
000220*             CALCULANDO Y NUNCA SE IMPRIMIA. ANCHO DE LINEA     *
000230*             AMPLIADO DE 132 A 139 POSICIONES.                  *
000240 01  LIN-ENCABEZADO-1.
000250*            TITULO DEL REPORTE, IMPRESO AL TOPE DE CADA HOJA
000260*            (AFTER ADVANCING TOP-OF-FORM EN ADMYIELD).
000270     05  LENC1-FILLER-1             PIC X(01) VALUE SPACES.
000280     05  LENC1-TITULO               PIC X(40) VALUE
000290         'REPORTE DE ANALITICA DE RECLUTAMIENTO'.
000300     05  LENC1-FILLER-2             PIC X(98) VALUE SPACES.
000310*
000320*            SEGUNDA LINEA: ECO DE LOS DOS PARAMETROS DEL
000330*            CORRIDO (INCREMENTO RELATIVO Y FILTRO DE
000340*            CATEGORIA), PARA AUDITAR CON QUE SIMPARM SE CORRIO.
000350 01  LIN-ENCABEZADO-2.
000360     05  LENC2-FILLER-1             PIC X(01) VALUE SPACES.
000370     05  LENC2-ETQ-INCREMENTO       PIC X(24) VALUE
000380         'INCREMENTO RELATIVO (%)'.
000390     05  LENC2-VAL-INCREMENTO       PIC ZZ9.
000400     05  LENC2-FILLER-2             PIC X(04) VALUE SPACES.
000410     05  LENC2-ETQ-FILTRO           PIC X(19) VALUE
000420         'FILTRO DE CATEGORIA'.
000430     05  LENC2-VAL-FILTRO           PIC X(14).
000440     05  LENC2-FILLER-3             PIC X(74) VALUE SPACES.
000450*
000460*            RAYA SEPARADORA ENTRE EL ENCABEZADO Y EL DETALLE.
000470 01  LIN-ENCABEZADO-3.
000480     05  LENC3-RAYA                 PIC X(139) VALUE ALL '-'.
000490*
000500*            TITULOS DE COLUMNA.  EL ORDEN SIGUE EXACTAMENTE AL
000510*            DE LIN-DETALLE-ESCUELA MAS ABAJO PARA QUE CADA
000520*            COLUMNA QUEDE ALINEADA CON SU DATO.
000530 01  LIN-ENCABEZADO-4.
000540     05  LENC4-FILLER-1             PIC X(01) VALUE SPACES.
000550*                NOMBRE DE LA ESCUELA, TAL COMO VIENE EN EL
000560*                ARCHIVO DE LA UNIVERSIDAD CONVENIADA.
000570     05  LENC4-COL-NOMBRE           PIC X(30) VALUE 'ESCUELA'.
000580     05  LENC4-COL-CIUDAD           PIC X(20) VALUE 'CIUDAD'.
000590*                ES = ESTADO/DEPARTAMENTO, DOS POSICIONES.
000600     05  LENC4-COL-ESTADO           PIC X(03) VALUE 'ES'.
000610     05  LENC4-FILLER-2             PIC X(01) VALUE SPACES.
000620*                APLICS = TOTAL DE APLICANTES DE LA ESCUELA.
000630     05  LENC4-COL-APLIC            PIC X(06) VALUE 'APLICS'.
000640     05  LENC4-FILLER-3             PIC X(01) VALUE SPACES.
000650*                ADMITS = ADMITIDOS (APROBADOS POR LA UNIV.).
000660     05  LENC4-COL-ADMIT            PIC X(06) VALUE 'ADMITS'.
000670     05  LENC4-FILLER-4             PIC X(01) VALUE SPACES.
000680*                MATRIC = MATRICULADOS (PAGARON LA MATRICULA).
000690     05  LENC4-COL-MATR             PIC X(06) VALUE 'MATRIC'.
000700     05  LENC4-FILLER-5             PIC X(01) VALUE SPACES.
000710*                INSCRI = INSCRITOS EN CLASES (YIELD FINAL).
000720     05  LENC4-COL-INSC             PIC X(06) VALUE 'INSCRI'.
000730     05  LENC4-FILLER-6             PIC X(01) VALUE SPACES.
000740*                GPA PROMEDIO DE LOS APLICANTES DE LA ESCUELA.
000750     05  LENC4-COL-GPA              PIC X(05) VALUE 'GPA'.
000760     05  LENC4-FILLER-7             PIC X(01) VALUE SPACES.
000770*                YIELD = INSCRITOS / ADMITIDOS (U2).
000780     05  LENC4-COL-YIELD            PIC X(06) VALUE 'YIELD'.
000790     05  LENC4-FILLER-8             PIC X(01) VALUE SPACES.
000800*                SPYLD = YIELD ESPECIFICO, TK-EDU-4473.
000810     05  LENC4-COL-YLDESP           PIC X(06) VALUE 'SPYLD'.
000820     05  LENC4-FILLER-8B            PIC X(01) VALUE SPACES.
000830*                ROI = RETORNO DE INVERSION SIN SUAVIZAR (U2).
000840     05  LENC4-COL-ROI              PIC X(06) VALUE 'ROI'.
000850     05  LENC4-FILLER-9             PIC X(01) VALUE SPACES.
000860*                BAYES = ROI SUAVIZADO BAYESIANO (U2).
000870     05  LENC4-COL-BAYES            PIC X(06) VALUE 'BAYES'.
000880     05  LENC4-FILLER-10            PIC X(01) VALUE SPACES.
000890*                ADICION = ALUMNOS ADICIONALES SIMULADOS (U3).
000900     05  LENC4-COL-ADIC             PIC X(08) VALUE 'ADICION'.
000910*                CATEGORIA DE CLASIFICACION ASIGNADA EN LA U4.
000920     05  LENC4-COL-CATEG            PIC X(14) VALUE 'CATEGORIA'.
000930*
000940*            UNA LINEA POR ESCUELA, LLENADA EN ADMYIELD POR
000950*            821-ESCRIBIR-DETALLE-UNA A PARTIR DE REG-ORDEN
000960*            (QUE A SU VEZ VIENE DE WKS-FILA-ESCUELA VIA SORT).
000970 01  LIN-DETALLE-ESCUELA.
000980     05  LDET-FILLER-1              PIC X(01) VALUE SPACES.
000990     05  LDET-NOMBRE                PIC X(30).
001000     05  LDET-CIUDAD                PIC X(20).
001010     05  LDET-ESTADO                PIC X(03).
001020     05  LDET-FILLER-2              PIC X(01) VALUE SPACES.
001030*                ZZZZZ9 SUPRIME CEROS A LA IZQUIERDA HASTA UN
001040*                MAXIMO DE 999999 APLICANTES POR ESCUELA.
001050     05  LDET-APLICANTES            PIC ZZZZZ9.
001060     05  LDET-FILLER-3              PIC X(01) VALUE SPACES.
001070     05  LDET-ADMITIDOS             PIC ZZZZZ9.
001080     05  LDET-FILLER-4              PIC X(01) VALUE SPACES.
001090     05  LDET-MATRICULADOS          PIC ZZZZZ9.
001100     05  LDET-FILLER-5              PIC X(01) VALUE SPACES.
001110     05  LDET-INSCRITOS             PIC ZZZZZ9.
001120     05  LDET-FILLER-6              PIC X(01) VALUE SPACES.
001130*                UN DECIMAL ENTERO Y TRES FRACCIONARIOS, RANGO
001140*                DE GPA DE LA UNIVERSIDAD (0.000 A 4.000).
001150     05  LDET-GPA-PROMEDIO          PIC 9.999.
001160     05  LDET-FILLER-7              PIC X(01) VALUE SPACES.
001170*                YIELD COMO FRACCION DE 4 DECIMALES (0.0000 A
001180*                1.0000), NO COMO PORCENTAJE.
001190     05  LDET-YIELD                 PIC 9.9999.
001200     05  LDET-FILLER-8              PIC X(01) VALUE SPACES.
001210*                INSCRITOS / MATRICULADOS, AGREGADA EN 4473;
001220*                SE CALCULABA EN 510 Y NUNCA SE IMPRIMIA.
001230     05  LDET-YIELD-ESPECIFICO      PIC 9.9999.
001240     05  LDET-FILLER-8B             PIC X(01) VALUE SPACES.
001250*                ROI CRUDO: ADMITIDOS / APLICANTES, SIN AJUSTE.
001260     05  LDET-ROI                   PIC 9.9999.
001270     05  LDET-FILLER-9              PIC X(01) VALUE SPACES.
001280*                ROI BAYESIANO: SUAVIZADO CONTRA EL PROMEDIO
001290*                GLOBAL PARA ESCUELAS DE POCOS APLICANTES.
001300     05  LDET-ROI-BAYES             PIC 9.9999.
001310     05  LDET-FILLER-10             PIC X(01) VALUE SPACES.
001320*                ALUMNOS ADICIONALES ESTIMADOS POR LA SIMULACION
001330*                DE INCREMENTO DE YIELD (U3), CON 2 DECIMALES.
001340     05  LDET-ADICIONALES           PIC ZZZZ9.99.
001350*                ESTRELLA/CRECIMIENTO/RIESGO/BAJO DESEMPENO,
001360*                ASIGNADA POR 710-CLASIFICAR-ESCUELA-UNA.
001370     05  LDET-CATEGORIA             PIC X(14).
001380*
001390*            LINEA DE TOTAL AL PIE DEL REPORTE: SUMA DE LOS
001400*            ALUMNOS ADICIONALES SIMULADOS EN LA U3 (TODAS LAS
001410*            ESCUELAS, SIN IMPORTAR EL FILTRO DE CATEGORIA).
001420 01  LIN-TOTAL-ADICIONALES.
001430     05  LTOT-FILLER-1              PIC X(01) VALUE SPACES.
001440     05  LTOT-ETIQUETA              PIC X(42) VALUE
001450         'ADDITIONAL STUDENTS (SIMULATED):'.
001460     05  LTOT-VALOR                 PIC ZZZZZ9.
001470     05  LTOT-FILLER-2              PIC X(90) VALUE SPACES.
001480*
001490*            USADA CUANDO EL ARCHIVO DE APLICANTES LLEGA VACIO;
001500*            EVITA EMITIR UN REPORTE CON SOLO ENCABEZADOS.
001510 01  LIN-SIN-DATOS.
001520     05  LSIN-FILLER-1              PIC X(01) VALUE SPACES.
001530     05  LSIN-MENSAJE               PIC X(20) VALUE
001540         'NO DATA FOUND'.
001550     05  LSIN-FILLER-2              PIC X(118) VALUE SPACES.
