000100******************************************************************
000110* FECHA       : 14/03/1987                                       *
000120* PROGRAMADOR : HECTOR AUGUSTO MONZON PELLECER                   *
000130* APLICACION  : ADMISIONES                                       *
000140* PROGRAMA    : ADMYIELD                                         *
000150* TIPO        : BATCH                                            *
000160* DESCRIPCION : PROCESA EL ARCHIVO DE APLICANTES RECIBIDO DE LAS *
000170*             : UNIVERSIDADES CONVENIADAS, ACUMULA POR ESCUELA,  *
000180*             : CALCULA YIELD/ROI, SIMULA UN INCREMENTO DE YIELD,*
000190*             : CLASIFICA LAS ESCUELAS Y PROYECTA EL CRECIMIENTO *
000200*             : DE INSCRITOS DE LA ESCUELA SELECCIONADA.         *
000210* ARCHIVOS    : APLICANT (PS ENTRADA DE APLICANTES)              *
000220*             : SIMPARM  (PS ENTRADA DE PARAMETROS DEL CORRIDO)  *
000230*             : SCHOLRPT (PS SALIDA REPORTE DE ANALITICA)        *
000240*             : PROYECTO (PS SALIDA REPORTE DE PROYECCION)       *
000250* ACCION(ES)  : GENERACION DE REPORTES DE FIN DE CICLO           *
000260* PROGRAMA(S) : NO APLICA (NO INVOCA RUTINAS EXTERNAS)           *
000270* CANAL       : BATCH NOCTURNO                                   *
000280* INSTALADO   : PRODUCCION - CICLO DE ADMISIONES                 *
000290******************************************************************
000300*                   REGISTRO DE CAMBIOS                          *
000310******************************************************************
000320*  14/03/1987 HAMP  TK-EDU-4401  VERSION INICIAL DEL PROGRAMA    *
000330*  02/06/1988 HAMP  TK-EDU-4409  SE AGREGA CLASIFICACION U4      *
000340*  19/11/1989 CRSO  TK-EDU-4415  CORRIGE REDONDEO DE BAYES-ROI   *
000350*  25/04/1990 CRSO  TK-EDU-4418  SE AGREGA REPORTE DE PROYECCION *
000360*  09/09/1991 HAMP  TK-EDU-4421  SIMULACION DE INCREMENTO YIELD  *
000370*  17/02/1992 JELM  TK-EDU-4427  TOPE DE 300 ESCUELAS EN TABLA   *
000380*  30/07/1993 JELM  TK-EDU-4430  FILTRO DE CATEGORIA EN REPORTE  *
000390*  05/01/1994 CRSO  TK-EDU-4434  VALIDACION DE ARCHIVO VACIO     *
000400*  22/10/1995 HAMP  TK-EDU-4439  RAIZ ENESIMA POR NEWTON-RAPHSON *
000410*  11/03/1996 ERDR  TK-EDU-4442  AJUSTE DE ANCHO DE COLUMNAS     *
000420*  08/08/1997 ERDR  TK-EDU-4446  SE AGREGA CONTADOR DE TIEMPO    *
000430*  14/12/1998 ERDR  TK-EDU-4450  REVISION PARA EL ANIO 2000      *
000440*  20/01/1999 ERDR  TK-EDU-4451  PRUEBAS DE TRANSICION DE SIGLO  *
000450*  11/05/2001 CRSO  TK-EDU-4458  SE AMPLIA TOPE DE TABLA DE      *
000460*             TERMINOS A 1200 FILAS                              *
000470*  03/09/2003 JELM  TK-EDU-4464  SE CORRIGE CLAUSULA DE TOTAL    *
000480*             DE ADICIONALES CUANDO NO HAY TERMINOS CALIFICANTES *
000490*  16/02/2006 ERDR  TK-EDU-4470  SE DOCUMENTA DESGLOSE DE        *
000500*             TERMINO PARA AUDITORIA DE LA UNIVERSIDAD           *
000505*  14/02/2024 ERDR  TK-EDU-4473  EL YIELD ESPECIFICO SE VENIA    *
000506*             CALCULANDO EN 510 PERO SE PERDIA ANTES DE LLEGAR   *
000507*             AL REPORTE; SE PASA POR REG-ORDEN HASTA SCHOLRPT   *
000508*             Y SE AMPLIA LA LINEA A 139 POSICIONES              *
000510******************************************************************
000520 IDENTIFICATION DIVISION.
000530 PROGRAM-ID.  ADMYIELD.
000540 AUTHOR.  HECTOR AUGUSTO MONZON PELLECER.
000550 INSTALLATION.  BANCO - UNIDAD DE EDUCACION Y CONVENIOS.
000560 DATE-WRITTEN.  14/03/1987.
000570 DATE-COMPILED.
000580 SECURITY.  USO INTERNO - UNIDAD DE EDUCACION Y CONVENIOS.
000590 ENVIRONMENT DIVISION.
000600 CONFIGURATION SECTION.
000610 SPECIAL-NAMES.
000611*        C01/TOP-OF-FORM FUERZA SALTO DE PAGINA EN LOS
000612*        ENCABEZADOS DE SCHOLRPT Y PROYECTO (PARRAFOS 830
000613*        Y 900-PROYECTAR-CRECIMIENTO).
000620     C01 IS TOP-OF-FORM
000621*        EL SWITCH UPSI-0 DE LA JCL DE CORRIDA SE LIGA A
000622*        WKS-UPSI-DEPURACION; CON '1' SE ACTIVA LA TRAZA
000623*        DE LECTURA EN 200-LEER-APLICANTE SIN RECOMPILAR.
000630     UPSI-0 ON STATUS IS WKS-UPSI-DEPURACION
000631*        DIGITO-VALIDO SUSTITUYE A IS NUMERIC AL VALIDAR EL
000632*        SIGLO DEL PARAMETRO EN 110-LEER-PARAMETROS.
000640     CLASS DIGITO-VALIDO IS '0' THRU '9'.
000650 INPUT-OUTPUT SECTION.
000660 FILE-CONTROL.
000670     SELECT APLICANTES  ASSIGN TO APLICANT
000680            ORGANIZATION IS SEQUENTIAL
000690            FILE STATUS IS FS-APLICANTES.
000700     SELECT PARAMETROS  ASSIGN TO SIMPARM
000710            ORGANIZATION IS LINE SEQUENTIAL
000720            FILE STATUS IS FS-PARAMETROS.
000730     SELECT REPESCUE    ASSIGN TO SCHOLRPT
000740            ORGANIZATION IS LINE SEQUENTIAL
000750            FILE STATUS IS FS-REPESCUE.
000760     SELECT REPPROYE    ASSIGN TO PROYECTO
000770            ORGANIZATION IS LINE SEQUENTIAL
000780            FILE STATUS IS FS-REPPROYE.
000790     SELECT WORKSORT    ASSIGN TO SORTWK1.
000800 DATA DIVISION.
000810 FILE SECTION.
000820 FD  APLICANTES
000830     RECORDING MODE IS F.
000840     COPY ADMAPLIC.
000850 FD  PARAMETROS.
000860 01  REG-PARAMETRO                 PIC X(80).
000870 FD  REPESCUE.
000880 01  REG-REP-ESCUELA               PIC X(139).
000890 FD  REPPROYE.
000900 01  REG-REP-PROYECCION            PIC X(132).
000910 SD  WORKSORT.
000920 01  REG-ORDEN.
000930     05  ORD-NOMBRE                PIC X(30).
000940     05  ORD-CIUDAD                PIC X(20).
000950     05  ORD-ESTADO                PIC X(02).
000960     05  ORD-APLICANTES            PIC 9(06).
000970     05  ORD-ADMITIDOS             PIC 9(06).
000980     05  ORD-MATRICULADOS          PIC 9(06).
000990     05  ORD-INSCRITOS             PIC 9(06).
001000     05  ORD-GPA-PROMEDIO          PIC 9V999.
001010     05  ORD-YIELD                 PIC 9V9999.
001015     05  ORD-YIELD-ESPECIFICO      PIC 9V9999.
001020     05  ORD-ROI                   PIC 9V9999.
001030     05  ORD-ROI-BAYES             PIC 9V9999.
001040     05  ORD-ADICIONALES           PIC 9(05)V99.
001050     05  ORD-CATEGORIA             PIC X(14).
001060     05  FILLER                    PIC X(04).
001070 WORKING-STORAGE SECTION.
001080* --------->  FILE STATUS DE LOS ARCHIVOS DEL PROGRAMA.
001090 01  FS-APLICANTES                 PIC 9(02) VALUE ZEROS.
001100 01  FS-PARAMETROS                 PIC 9(02) VALUE ZEROS.
001110 01  FS-REPESCUE                   PIC 9(02) VALUE ZEROS.
001120 01  FS-REPPROYE                   PIC 9(02) VALUE ZEROS.
001130*
001140* --------->  INTERRUPTORES DE CONTROL DEL PROCESO.
001141*        APAGA CUANDO SE ABRE EL ARCHIVO, ENCIENDE AL LLEGAR
001142*        AL AT END DE LA LECTURA SECUENCIAL DE APLICANTES.
001150 77  WKS-SW-FIN-ARCHIVO            PIC X(01) VALUE 'N'.
001160     88  HAY-FIN-ARCHIVO                   VALUE 'Y'.
001170 77  WKS-SW-FIN-PARM               PIC X(01) VALUE 'N'.
001180     88  HAY-FIN-PARM                      VALUE 'Y'.
001190 77  WKS-SW-FIN-ORDEN              PIC X(01) VALUE 'N'.
001200     88  HAY-FIN-ORDEN                     VALUE 'Y'.
001210 77  WKS-SW-ARCHIVO-VACIO          PIC X(01) VALUE 'N'.
001211*        SOLO SE ENCIENDE SI EL AT END LLEGA EN LA PRIMERA
001212*        LECTURA; DISPARA 290-REPORTAR-SIN-DATOS.
001220     88  ARCHIVO-VACIO                     VALUE 'Y'.
001230 77  WKS-SW-ESC-ENCONTRADA         PIC X(01) VALUE 'N'.
001240     88  ESC-ENCONTRADA                    VALUE 'Y'.
001250 77  WKS-SW-TRM-ENCONTRADA         PIC X(01) VALUE 'N'.
001260     88  TRM-ENCONTRADA                    VALUE 'Y'.
001270 77  WKS-SW-TTA-ENCONTRADA         PIC X(01) VALUE 'N'.
001280     88  TTA-ENCONTRADA                    VALUE 'Y'.
001290 77  WKS-UPSI-DEPURACION           PIC X(01) VALUE 'N'.
001300*
001310* --------->  CONTADORES Y ACUMULADORES (EN BINARIO).
001320 77  WKS-CONTADOR-REGISTROS        PIC 9(08) COMP.
001330 77  WKS-ESCUELA-OCCURS            PIC 9(04) COMP.
001340 77  WKS-TERMINO-OCCURS            PIC 9(04) COMP.
001350 77  WKS-TOTAL-APLICANTES-GLOBAL   PIC 9(08) COMP.
001360 77  WKS-TOTAL-INSCRITOS-GLOBAL    PIC 9(08) COMP.
001370 77  WKS-TOTAL-ADICIONALES-ACUM    PIC S9(07)V99 COMP.
001380 77  WKS-TOTAL-ADICIONALES-ENTERO  PIC 9(07) COMP.
001390 77  WKS-SUMA-APLICANTES-VT        PIC 9(09) COMP.
001400 77  WKS-SUMA-ROI-BAYES-RT         PIC 9(09)V9999 COMP.
001410 77  WKS-CONTADOR-ANIOS-POBLADOS   PIC 9(02) COMP.
001420 77  WKS-CONTADOR-ITERA            PIC 9(02) COMP.
001430*
001440* --------->  PARAMETROS DEL CORRIDO (LEIDOS DE SIMPARM).
001441*        LINEA CRUDA DE 80 POSICIONES ANTES DE DESGLOSAR.
001450 01  WKS-LINEA-PARM-1              PIC X(80).
001460 01  WKS-PARAMETROS-CORRIDO.
001470     05  WKS-INCREMENTO-REL        PIC 9(02) COMP.
001480     05  WKS-FILTRO-CATEGORIA      PIC X(14).
001490     05  WKS-ESCUELA-SELECCIONADA  PIC X(30).
001500     05  FILLER                    PIC X(06).
001510*
001520* --------->  METRICAS GLOBALES (U2 - ROI GLOBAL).
001530 01  WKS-ROI-GLOBAL                PIC 9V9(06).
001540 01  WKS-UMBRAL-VOLUMEN            PIC 9(06)V99.
001550 01  WKS-UMBRAL-ROI                PIC 9V9999.
001560*
001570* --------->  AREAS DE TRABAJO DE LA SIMULACION U3.
001580 01  WKS-NUEVO-YIELD               PIC 9V9999.
001590 01  WKS-INSCRITOS-ESPERADOS       PIC 9(06)V99.
001600 01  WKS-ADICIONAL-TERMINO         PIC S9(06)V99.
001610*
001620* --------->  AREAS DE TRABAJO DE LA PROYECCION U5.
001621*        SUBINDICE Y PUNTEROS DE LA TABLA WKS-FILA-ANIO.
001630 01  WKS-SUBINDICE-ANIO            PIC 9(01) COMP.
001640 01  WKS-IDX-PRIMERO               PIC 9(01) COMP.
001650 01  WKS-IDX-ULTIMO                PIC 9(01) COMP.
001660 01  WKS-ANIOS-TRANSCURRIDOS       PIC 9(01) COMP.
001670 01  WKS-ANIO-PROY                 PIC 9(01) COMP.
001680 01  WKS-ANIO-CALENDARIO           PIC 9(04).
001681*        CAMPOS DE LA RAIZ N-ESIMA POR NEWTON-RAPHSON.
001690 01  WKS-GRADO-RAIZ                PIC 9(01) COMP.
001700 01  WKS-RAZON-CRECIMIENTO         PIC 9(04)V9(06).
001710 01  WKS-RAIZ-APROX                PIC 9(04)V9(06).
001720 01  WKS-RAIZ-POTENCIA             PIC 9(08)V9(06).
001730 01  WKS-RAIZ-RESULTADO            PIC 9V9(06).
001740 01  WKS-TASA-CRECIMIENTO          PIC S9V9999.
001750 01  WKS-POTENCIA-CRECIMIENTO      PIC 9(03)V9(06).
001760 01  WKS-INSCRITOS-PROYECTADOS     PIC 9(06)V99.
001770 01  WKS-PORCENTAJE-CRECIMIENTO    PIC S9(03)V99.
001780 01  WKS-PORCENTAJE-ABS            PIC 9(03)V99.
001790*
001800* --------->  FECHA DEL SISTEMA Y SU DESGLOSE (REDEFINES).  SIN
001801* --------->  FILLER DE RELLENO -- ROMPERIA LA CORRESPONDENCIA
001802* --------->  DE TAMANO CON LA REDEFINICION NUMERICA.
001810 01  WKS-FECHA-JULIANA.
001820     05  WKS-FECHA-AA              PIC 9(02).
001830     05  WKS-FECHA-MM              PIC 9(02).
001840     05  WKS-FECHA-DD              PIC 9(02).
001850 01  WKS-FECHA-NUMERICA REDEFINES WKS-FECHA-JULIANA
001860                                   PIC 9(06).
001870*
001880* --------->  DESGLOSE DEL TERMINO DE ADMISION (REDEFINES),
001890* --------->  USADO PARA VALIDACION Y AUDITORIA DEL SIGLO.
001900 01  WKS-TERMINO-TRABAJO           PIC 9(04).
001910 01  WKS-TERMINO-DESGLOSE REDEFINES WKS-TERMINO-TRABAJO.
001920     05  WKS-TERM-SIGLO            PIC 9(01).
001930     05  WKS-TERM-ANIO-CORTO       PIC 9(02).
001940     05  WKS-TERM-SECUENCIA        PIC 9(01).
001950*
001960* --------->  TABLA ESTATICA DE TERMINO A ANIO CALENDARIO
001970* --------->  (U5).  CADA PAR OCUPA 8 POSICIONES: TERMINO(4)
001980* --------->  MAS ANIO(4), SEGUN CONVENIO CON LA UNIV.
001990 01  WKS-TABLA-TERM-ANIO-DATOS.
002000     05  FILLER              PIC X(08) VALUE '12292022'.
002010     05  FILLER              PIC X(08) VALUE '12322023'.
002020     05  FILLER              PIC X(08) VALUE '12392023'.
002030     05  FILLER              PIC X(08) VALUE '12422024'.
002040     05  FILLER              PIC X(08) VALUE '12492024'.
002050     05  FILLER              PIC X(08) VALUE '12522025'.
002060     05  FILLER              PIC X(08) VALUE '12592025'.
002070 01  WKS-TABLA-TERM-ANIO REDEFINES
002080                             WKS-TABLA-TERM-ANIO-DATOS.
002090     05  TTA-ENTRADA OCCURS 7 TIMES INDEXED BY IDX-TTA.
002100         10  TTA-TERMINO           PIC 9(04).
002110         10  TTA-ANIO              PIC 9(04).
002120*
002130* --------->  TABLA DE ACUMULACION POR ESCUELA (U1-U4).
002140* --------->  TOPE DE 300 ESCUELAS POR CORRIDO.
002145* --------->  NOTA: FILLER DE RELLENO VA DENTRO DE LA FILA
002146* --------->  REPETIDA -- NO AL NIVEL 01 -- PORQUE LA CLAUSULA
002147* --------->  DEPENDING ON EXIGE QUE LA FILA SEA EL ULTIMO ITEM.
002150 01  WKS-TABLA-ESCUELA-AREA.
002160     05  WKS-FILA-ESCUELA OCCURS 1 TO 300 TIMES
002170             DEPENDING ON WKS-ESCUELA-OCCURS
002180             INDEXED BY IDX-ESC.
002190         10  TE-NOMBRE             PIC X(30).
002200         10  TE-CIUDAD             PIC X(20).
002210         10  TE-ESTADO             PIC X(02).
002220         10  TE-APLICANTES         PIC 9(06) COMP.
002230         10  TE-ADMITIDOS          PIC 9(06) COMP.
002240         10  TE-MATRICULADOS       PIC 9(06) COMP.
002250         10  TE-INSCRITOS          PIC 9(06) COMP.
002260         10  TE-SUMA-GPA           PIC 9(08)V9(04) COMP.
002270         10  TE-GPA-PROMEDIO       PIC 9V999.
002280         10  TE-YIELD              PIC 9V9999.
002290         10  TE-YIELD-ESPECIFICO   PIC 9V9999.
002300         10  TE-ROI                PIC 9V9999.
002310         10  TE-ROI-BAYES          PIC 9V9999.
002320         10  TE-ADICIONALES        PIC 9(05)V99.
002330         10  TE-CATEGORIA          PIC X(14).
002340         10  FILLER                PIC X(05).
002350*
002360* --------->  TABLA ACUMULACION ESCUELA/TERMINO (U3).
002370* --------->  AMPLIADA A 1200 FILAS EN TK-EDU-4458.
002375* --------->  NOTA: FILLER DE RELLENO VA DENTRO DE LA FILA POR LA
002376* --------->  MISMA RAZON QUE LA TABLA DE ESCUELAS (DEPENDING ON).
002380 01  WKS-TABLA-TERMINO-AREA.
002390     05  WKS-FILA-TERMINO OCCURS 1 TO 1200 TIMES
002400             DEPENDING ON WKS-TERMINO-OCCURS
002410             INDEXED BY IDX-TRM.
002420         10  TT-NOMBRE             PIC X(30).
002430         10  TT-TERMINO            PIC 9(04).
002440         10  TT-ADMITIDOS          PIC 9(06) COMP.
002450         10  TT-INSCRITOS          PIC 9(06) COMP.
002460         10  FILLER                PIC X(04).
002470*
002480* --------->  TABLA DE ACUMULACION POR ANIO PARA LA ESCUELA
002490* --------->  SELECCIONADA UNICAMENTE (U5).  4 ANIOS FIJOS
002500* --------->  (2022-2025), SUBINDICE = ANIO - 2021.
002510 01  WKS-TABLA-ANIO-AREA.
002520     05  WKS-FILA-ANIO OCCURS 4 TIMES.
002530         10  TA-ANIO               PIC 9(04).
002540         10  TA-APLICANTES         PIC 9(06) COMP.
002550         10  TA-INSCRITOS          PIC 9(06) COMP.
002560         10  TA-POBLADO            PIC X(01).
002570             88  TA-CON-DATOS              VALUE 'Y'.
002580         10  FILLER                PIC X(05).
002585     05  FILLER                    PIC X(02).
002590*
002591* --------->  LINEAS DEL REPORTE SCHOOLRPT (800-SERIE).
002592     COPY ADMSCHLN.
002593*
002594* --------->  LINEAS DEL REPORTE PROYECTO (900-SERIE).
002595     COPY ADMPROJL.
002596*
002600 PROCEDURE DIVISION.
002610*
002620* --------->  PARRAFO RECTOR DEL PROGRAMA.  02/06/1988 HAMP.
002630* EL FLUJO ES: INICIALIZAR, Y SI EL ARCHIVO TRAE DATOS, PROCESAR
002640* CADA APLICANTE, CALCULAR METRICAS, SIMULAR EL INCREMENTO DE
002650* YIELD, CLASIFICAR LAS ESCUELAS, EMITIR EL REPORTE DE ESCUELAS
002660* Y PROYECTAR EL CRECIMIENTO DE LA ESCUELA SELECCIONADA.
002670 000-PRINCIPAL SECTION.
002680*    ABRE ARCHIVOS Y HACE LA PRIMERA LECTURA DE APLICANTES.
002690     PERFORM 100-INICIALIZAR THRU 100-INICIALIZAR-E
002700*    SI NO VINO NINGUN APLICANTE EN EL ARCHIVO, SOLO SE EMITE EL
002710*    MENSAJE DE "NO DATA FOUND" Y NO SE CORRE EL RESTO DEL CICLO.
002720     IF  ARCHIVO-VACIO
002730*        SE EJECUTA 290-REPORTAR-SIN-DATOS.
002740         PERFORM 290-REPORTAR-SIN-DATOS
002750             THRU 290-REPORTAR-SIN-DATOS-E
002760*    SI HABIA APLICANTES, SE CORRE TODO EL CICLO DE CALCULO.
002770     ELSE
002780*        U1 -- LEE Y ACUMULA TODOS LOS APLICANTES DEL ARCHIVO.
002790         PERFORM 400-PROCESAR-APLICANTES
002800             THRU 400-PROCESAR-APLICANTES-E
002810             UNTIL HAY-FIN-ARCHIVO
002820*        U2 -- CALCULA YIELD, YIELD ESPECIFICO, ROI Y BAYES-ROI.
002830         PERFORM 500-CALCULAR-METRICAS
002840             THRU 500-CALCULAR-METRICAS-E
002850*        U3 -- SIMULA EL INCREMENTO DE YIELD POR TERMINO.
002860         PERFORM 600-SIMULAR-INCREMENTO
002870             THRU 600-SIMULAR-INCREMENTO-E
002880*        U4 -- CLASIFICA LAS ESCUELAS EN LOS CUATRO GRUPOS.
002890         PERFORM 700-CLASIFICAR-ESCUELAS
002900             THRU 700-CLASIFICAR-ESCUELAS-E
002910*        ORDENA Y EMITE EL REPORTE SCHOOLRPT.
002920         PERFORM 800-EMITIR-REPORTE-ESCUELA
002930             THRU 800-EMITIR-REPORTE-ESCUELA-E
002940*        U5 -- EMITE EL REPORTE PROJRPT DE LA ESCUELA ELEGIDA.
002950         PERFORM 900-PROYECTAR-CRECIMIENTO
002960             THRU 900-PROYECTAR-CRECIMIENTO-E
002970     END-IF
002980*    CIERRA ARCHIVOS Y TERMINA LA CORRIDA NORMALMENTE.
002990     PERFORM 990-FINALIZAR THRU 990-FINALIZAR-E
003000*    SE TERMINA LA CORRIDA.
003010     STOP RUN.
003020 000-PRINCIPAL-E. EXIT.
003030*
003040* --------->  ABRE ARCHIVOS, LEE PARAMETROS Y HACE LA LECTURA
003050* --------->  DE ARRANQUE DEL ARCHIVO DE APLICANTES.
003060 100-INICIALIZAR SECTION.
003070*    SE ABREN LOS CUATRO ARCHIVOS DEL CORRIDO: ENTRADA DE
003080*    APLICANTES, PARAMETROS, Y LOS DOS REPORTES DE SALIDA.
003090     OPEN INPUT  APLICANTES
003100     OPEN INPUT  PARAMETROS
003110     OPEN OUTPUT REPESCUE
003120     OPEN OUTPUT REPPROYE
003130*    SI CUALQUIERA DE LOS ARCHIVOS DE ENTRADA NO ABRE LIMPIO,
003140*    EL PROGRAMA NO CONTINUA -- SE ABORTA CON RETURN-CODE 91.
003150     IF  FS-APLICANTES NOT = '00' OR FS-PARAMETROS NOT = '00'
003160         DISPLAY '*** ADMYIELD - ERROR EN OPEN DE ARCHIVOS ***'
003170         DISPLAY '    FS-APLICANTES  = ' FS-APLICANTES
003180         DISPLAY '    FS-PARAMETROS  = ' FS-PARAMETROS
003190*        SE ASIGNA RETURN-CODE A PARTIR DE 91.
003200         MOVE 91 TO RETURN-CODE
003210*        SE TERMINA LA CORRIDA.
003220         STOP RUN
003230     END-IF
003240*    SE TOMA LA FECHA DEL SISTEMA PARA EL DESGLOSE AA/MM/DD QUE
003250*    SE USA MAS ADELANTE EN LA VALIDACION DE SIGLO DEL TERMINO.
003260     ACCEPT WKS-FECHA-JULIANA FROM DATE
003270*    SE PONEN EN CERO TODOS LOS CONTADORES Y ACUMULADORES
003280*    GLOBALES ANTES DE EMPEZAR LA LECTURA DEL ARCHIVO.
003290     MOVE ZEROS TO WKS-CONTADOR-REGISTROS
003300                   WKS-ESCUELA-OCCURS
003310                   WKS-TERMINO-OCCURS
003320                   WKS-TOTAL-APLICANTES-GLOBAL
003330                   WKS-TOTAL-INSCRITOS-GLOBAL
003340                   WKS-TOTAL-ADICIONALES-ACUM
003350                   WKS-TOTAL-ADICIONALES-ENTERO
003360*    LEE LOS PARAMETROS DEL CORRIDO DESDE SIMPARM.
003370     PERFORM 110-LEER-PARAMETROS THRU 110-LEER-PARAMETROS-E
003380*    LECTURA DE ARRANQUE (PRIMING READ) DEL ARCHIVO DE
003390*    APLICANTES, REQUERIDA POR EL ESTILO PERFORM-UNTIL.
003400     PERFORM 200-LEER-APLICANTE THRU 200-LEER-APLICANTE-E
003410*    SI LA PRIMERA LECTURA YA DIO AT END, EL ARCHIVO VINO VACIO.
003420     IF  HAY-FIN-ARCHIVO
003430*        SE ACTIVA ARCHIVO-VACIO A TRUE.
003440         SET ARCHIVO-VACIO TO TRUE
003450     END-IF.
003460 100-INICIALIZAR-E. EXIT.
003470*
003480* --------->  LEE LOS 3 PARAMETROS DEL CORRIDO DESDE SIMPARM.
003490* --------->  30/07/1993 JELM -- SE AGREGA FILTRO DE CATEGORIA.
003500 110-LEER-PARAMETROS SECTION.
003510*    VALORES POR DEFECTO SI EL ARCHIVO DE PARAMETROS NO TRAE
003520*    ALGUNA DE LAS TRES LINEAS ESPERADAS.
003530     MOVE 10  TO WKS-INCREMENTO-REL
003540*    SE ASIGNA WKS-FILTRO-CATEGORIA A PARTIR DE 'ALL'.
003550     MOVE 'ALL'           TO WKS-FILTRO-CATEGORIA
003560*    SE ASIGNA WKS-ESCUELA-SELECCIONADA A PARTIR DE SPACES.
003570     MOVE SPACES          TO WKS-ESCUELA-SELECCIONADA
003580*    PRIMER PARAMETRO: PORCENTAJE DE INCREMENTO RELATIVO DE
003590*    YIELD USADO EN LA SIMULACION U3 (POSICIONES 1-2).
003600     READ PARAMETROS INTO WKS-LINEA-PARM-1
003610         AT END SET HAY-FIN-PARM TO TRUE
003620     END-READ
003630*    SE VALIDA: NOT HAY-FIN-PARM.
003640     IF  NOT HAY-FIN-PARM
003650*        SE VALIDA CON LA CLASE DIGITO-VALIDO (0-9) EN LUGAR DE
003660*        IS NUMERIC PORQUE EL CAMPO ES ALFANUMERICO DE ENTRADA Y
003670*        NO DEBE ACEPTAR SIGNO NI PUNTO DECIMAL, SOLO DIGITOS.
003680         IF  WKS-LINEA-PARM-1(1:2) IS DIGITO-VALIDO
003690*            SE ASIGNA EL CAMPO WKS-INCREMENTO-REL.
003700             MOVE WKS-LINEA-PARM-1(1:2) TO WKS-INCREMENTO-REL
003710         END-IF
003720     END-IF
003730*    EL INCREMENTO NUNCA PUEDE PASAR DE 50%, SIN IMPORTAR LO
003740*    QUE TRAIGA EL ARCHIVO DE PARAMETROS.
003750     IF  WKS-INCREMENTO-REL > 50
003760*        SE ASIGNA WKS-INCREMENTO-REL A PARTIR DE 50.
003770         MOVE 50 TO WKS-INCREMENTO-REL
003780     END-IF
003790*    SEGUNDO PARAMETRO: FILTRO DE CATEGORIA PARA EL DETALLE DE
003800*    SCHOOLRPT (POSICIONES 1-14).  'ALL' SIGNIFICA SIN FILTRO.
003810     READ PARAMETROS INTO WKS-LINEA-PARM-1
003820         AT END SET HAY-FIN-PARM TO TRUE
003830     END-READ
003840*    SE VALIDA: NOT HAY-FIN-PARM.
003850     IF  NOT HAY-FIN-PARM
003860*        SE VALIDA: WKS-LINEA-PARM-1 NOT = SPACES.
003870         IF  WKS-LINEA-PARM-1 NOT = SPACES
003880*            SE ASIGNA EL CAMPO WKS-FILTRO-CATEGORIA.
003890             MOVE WKS-LINEA-PARM-1(1:14) TO WKS-FILTRO-CATEGORIA
003900         END-IF
003910     END-IF
003920*    TERCER PARAMETRO: NOMBRE DE LA ESCUELA SELECCIONADA PARA
003930*    LA PROYECCION DE CRECIMIENTO U5 (POSICIONES 1-30).
003940     READ PARAMETROS INTO WKS-LINEA-PARM-1
003950         AT END SET HAY-FIN-PARM TO TRUE
003960     END-READ
003970*    SE VALIDA: NOT HAY-FIN-PARM.
003980     IF  NOT HAY-FIN-PARM
003990*        SE VALIDA: WKS-LINEA-PARM-1 NOT = SPACES.
004000         IF  WKS-LINEA-PARM-1 NOT = SPACES
004010             MOVE WKS-LINEA-PARM-1(1:30)
004020                 TO WKS-ESCUELA-SELECCIONADA
004030         END-IF
004040     END-IF
004050*    YA LEIDOS LOS TRES PARAMETROS, SE CIERRA EL ARCHIVO.
004060     CLOSE PARAMETROS.
004070 110-LEER-PARAMETROS-E. EXIT.
004080*
004090* --------->  LECTURA SECUENCIAL DEL ARCHIVO DE APLICANTES.
004100 200-LEER-APLICANTE SECTION.
004110*    SE LEE EL SIGUIENTE REGISTRO DE APLICANTES.
004120     READ APLICANTES
004130         AT END SET HAY-FIN-ARCHIVO TO TRUE
004140     END-READ
004150*    SI TODAVIA HAY REGISTROS, SE CUENTA EL LEIDO Y SE VALIDA
004160*    QUE EL TERMINO DE ADMISION ESTE DENTRO DEL SIGLO ACTUAL.
004170     IF  NOT HAY-FIN-ARCHIVO
004180*        SE SUMA 1 AL ACUMULADOR WKS-CONTADOR-REGISTROS.
004190         ADD 1 TO WKS-CONTADOR-REGISTROS
004200*        SE REDEFINE EL TERMINO SOBRE WKS-TERMINO-DESGLOSE PARA
004210*        EXTRAER EL DIGITO DE SIGLO (PRIMERA POSICION).
004220         MOVE APLI-TERMINO-ADMISION TO WKS-TERMINO-TRABAJO
004230*        SI EL SIGLO NO ES 1 (TERMINOS 2000-2999 EN ADELANTE),
004240*        SE AVISA POR CONSOLA PARA QUE LA UNIVERSIDAD LO REVISE.
004250         IF  WKS-TERM-SIGLO NOT = 1
004260             DISPLAY '*** ADMYIELD - TERMINO FUERA DE SIGLO: '
004270                     APLI-TERMINO-ADMISION
004280         END-IF
004290*        EL SWITCH UPSI-0 DE LA JCL SE REFLEJA EN
004300*        WKS-UPSI-DEPURACION; CON EL SWITCH ENCENDIDO ('1') SE
004310*        IMPRIME UNA TRAZA DE CADA APLICANTE LEIDO, UTIL PARA
004320*        DEPURAR CORRIDAS DE PRUEBA SIN TOCAR EL PROGRAMA.
004330         IF  WKS-UPSI-DEPURACION = '1'
004340             DISPLAY 'DEBUG-ADMYIELD REG ' WKS-CONTADOR-REGISTROS
004350                     ' ESCUELA: ' APLI-NOMBRE-COLEGIO
004360                     ' TERMINO: ' APLI-TERMINO-ADMISION
004370         END-IF
004380     END-IF.
004390 200-LEER-APLICANTE-E. EXIT.
004400*
004410* --------->  05/01/1994 CRSO -- SI EL ARCHIVO LLEGA VACIO, SE
004420* --------->  EMITE "NO DATA FOUND" Y EL PROGRAMA NO CONTINUA.
004430 290-REPORTAR-SIN-DATOS SECTION.
004440*    UNICA LINEA DEL REPORTE CUANDO NO HUBO APLICANTES.
004450     WRITE REG-REP-ESCUELA FROM LIN-SIN-DATOS.
004460 290-REPORTAR-SIN-DATOS-E. EXIT.
004470*
004480* --------->  U1 -- ACUMULA CADA APLICANTE EN SU ESCUELA Y, SI
004490* --------->  EL TERMINO MAPEA A UN ANIO VALIDO, EN SU ANIO.
004500* --------->  17/02/1992 JELM -- TOPE DE 300 ESCUELAS EN TABLA.
004510 400-PROCESAR-APLICANTES SECTION.
004520*    ACUMULA EL APLICANTE ACTUAL EN SU ESCUELA (TABLA U1/U2/U4).
004530     PERFORM 420-ACUMULAR-ESCUELA THRU 420-ACUMULAR-ESCUELA-E
004540*    ACUMULA EL APLICANTE ACTUAL EN SU PAREJA ESCUELA+TERMINO
004550*    (TABLA DE LA SIMULACION U3).
004560     PERFORM 430-ACUMULAR-TERMINO THRU 430-ACUMULAR-TERMINO-E
004570*    SI EL APLICANTE ES DE LA ESCUELA QUE PIDIO EL PARAMETRO,
004580*    TAMBIEN SE ACUMULA POR ANIO CALENDARIO PARA LA U5.
004590     IF  APLI-NOMBRE-COLEGIO = WKS-ESCUELA-SELECCIONADA
004600*        SE EJECUTA 440-ACUMULAR-ANIO.
004610         PERFORM 440-ACUMULAR-ANIO THRU 440-ACUMULAR-ANIO-E
004620     END-IF
004630*    LEE EL SIGUIENTE APLICANTE (O MARCA FIN DE ARCHIVO).
004640     PERFORM 200-LEER-APLICANTE THRU 200-LEER-APLICANTE-E.
004650 400-PROCESAR-APLICANTES-E. EXIT.
004660*
004670* --------->  BUSCA LA ESCUELA EN LA TABLA; SI NO EXISTE LA DA
004680* --------->  DE ALTA.  ACUMULA CONTADORES Y SUMA DE GPA.
004690 420-ACUMULAR-ESCUELA SECTION.
004700*    UBICA LA FILA DE LA ESCUELA EN LA TABLA, SI YA EXISTE.
004710     PERFORM 421-BUSCAR-ESCUELA THRU 421-BUSCAR-ESCUELA-E
004720*    ESCUELA NUEVA: SE DA DE ALTA LA FILA Y SE INICIALIZAN SUS
004730*    CONTADORES ANTES DE ACUMULAR EL PRIMER APLICANTE.
004740     IF  NOT ESC-ENCONTRADA
004750*        SE SUMA 1 AL ACUMULADOR WKS-ESCUELA-OCCURS.
004760         ADD 1 TO WKS-ESCUELA-OCCURS
004770*        SE ACTIVA IDX-ESC A WKS-ESCUELA-OCCURS.
004780         SET IDX-ESC TO WKS-ESCUELA-OCCURS
004790*        LLAVE DE LA ESCUELA: NOMBRE, CIUDAD Y ESTADO.
004800         MOVE APLI-NOMBRE-COLEGIO TO TE-NOMBRE(IDX-ESC)
004810*        SE ASIGNA EL CAMPO TE-CIUDAD(IDX-ESC).
004820         MOVE APLI-CIUDAD-COLEGIO TO TE-CIUDAD(IDX-ESC)
004830*        SE ASIGNA EL CAMPO TE-ESTADO(IDX-ESC).
004840         MOVE APLI-ESTADO-COLEGIO TO TE-ESTADO(IDX-ESC)
004850*        CONTADORES EN CERO PARA LA FILA RECIEN CREADA.
004860         MOVE ZEROS TO TE-APLICANTES(IDX-ESC)
004870                       TE-ADMITIDOS(IDX-ESC)
004880                       TE-MATRICULADOS(IDX-ESC)
004890                       TE-INSCRITOS(IDX-ESC)
004900                       TE-SUMA-GPA(IDX-ESC)
004910                       TE-ADICIONALES(IDX-ESC)
004920     END-IF
004930*    ACUMULA EL APLICANTE EN LOS CONTADORES DE LA ESCUELA, SIN
004940*    IMPORTAR SI ES NUEVA O YA EXISTIA EN LA TABLA.
004950     ADD 1 TO TE-APLICANTES(IDX-ESC)
004960*    LA SUMA DE GPA ES INSUMO DEL PROMEDIO QUE SACA 510.
004970     ADD APLI-PROMEDIO-GPA TO TE-SUMA-GPA(IDX-ESC)
004980*    LOS TRES INDICADORES SON INDEPENDIENTES -- UN APLICANTE
004990*    PUEDE SER ADMITIDO SIN MATRICULARSE, ETC.
005000     IF  APLI-FUE-ADMITIDO
005010*        SE SUMA 1 AL ACUMULADOR TE-ADMITIDOS(IDX-ESC).
005020         ADD 1 TO TE-ADMITIDOS(IDX-ESC)
005030     END-IF
005040*    SE VALIDA: APLI-FUE-MATRICULADO.
005050     IF  APLI-FUE-MATRICULADO
005060*        SE SUMA 1 AL ACUMULADOR TE-MATRICULADOS(IDX-ESC).
005070         ADD 1 TO TE-MATRICULADOS(IDX-ESC)
005080     END-IF
005090*    SE VALIDA: APLI-FUE-INSCRITO.
005100     IF  APLI-FUE-INSCRITO
005110*        SE SUMA 1 AL ACUMULADOR TE-INSCRITOS(IDX-ESC).
005120         ADD 1 TO TE-INSCRITOS(IDX-ESC)
005130     END-IF.
005140 420-ACUMULAR-ESCUELA-E. EXIT.
005150*
005160* --------->  BUSQUEDA LINEAL DE LA ESCUELA EN LA TABLA EN
005170* --------->  MEMORIA (LLAVE NOMBRE-CIUDAD-ESTADO).
005180 421-BUSCAR-ESCUELA SECTION.
005190*    LA TABLA NO VIENE ORDENADA POR LLAVE MIENTRAS SE CONSTRUYE,
005200*    ASI QUE LA BUSQUEDA ES SECUENCIAL (SEARCH, NO SEARCH ALL).
005210     SET ESC-ENCONTRADA TO FALSE
005220*    SE ACTIVA IDX-ESC A 1.
005230     SET IDX-ESC TO 1
005240*    SE BUSCA LA LLAVE EN WKS-FILA-ESCUELA.
005250     SEARCH WKS-FILA-ESCUELA
005260         AT END SET ESC-ENCONTRADA TO FALSE
005270*        CASO: TE-NOMBRE(IDX-ESC) = APLI-NOMBRE-COLEGIO AND.
005280         WHEN TE-NOMBRE(IDX-ESC) = APLI-NOMBRE-COLEGIO AND
005290              TE-CIUDAD(IDX-ESC) = APLI-CIUDAD-COLEGIO AND
005300              TE-ESTADO(IDX-ESC) = APLI-ESTADO-COLEGIO
005310              SET ESC-ENCONTRADA TO TRUE
005320     END-SEARCH.
005330 421-BUSCAR-ESCUELA-E. EXIT.
005340*
005350* --------->  U3 -- ACUMULA ADMITIDOS/INSCRITOS POR PAREJA
005360* --------->  ESCUELA+TERMINO DE ADMISION.
005370 430-ACUMULAR-TERMINO SECTION.
005380*    UBICA LA PAREJA ESCUELA+TERMINO, SI YA EXISTE EN LA TABLA.
005390     PERFORM 431-BUSCAR-TERMINO THRU 431-BUSCAR-TERMINO-E
005400*    PAREJA ESCUELA+TERMINO NUEVA: SE DA DE ALTA LA FILA.
005410     IF  NOT TRM-ENCONTRADA
005420*        SE SUMA 1 AL ACUMULADOR WKS-TERMINO-OCCURS.
005430         ADD 1 TO WKS-TERMINO-OCCURS
005440*        SE ACTIVA IDX-TRM A WKS-TERMINO-OCCURS.
005450         SET IDX-TRM TO WKS-TERMINO-OCCURS
005460*        LLAVE DE LA FILA: NOMBRE DE ESCUELA + TERMINO.
005470         MOVE APLI-NOMBRE-COLEGIO    TO TT-NOMBRE(IDX-TRM)
005480*        SE ASIGNA EL CAMPO TT-TERMINO(IDX-TRM).
005490         MOVE APLI-TERMINO-ADMISION  TO TT-TERMINO(IDX-TRM)
005500*        SE ASIGNA TT-ADMITIDOS(IDX-TRM) A PARTIR DE ZEROS.
005510         MOVE ZEROS TO TT-ADMITIDOS(IDX-TRM)
005520                       TT-INSCRITOS(IDX-TRM)
005530     END-IF
005540*    ACUMULA ADMITIDOS E INSCRITOS PARA ESTA PAREJA, INSUMO
005550*    DIRECTO DE LA SIMULACION DEL PARRAFO 610.
005560     IF  APLI-FUE-ADMITIDO
005570*        SE SUMA 1 AL ACUMULADOR TT-ADMITIDOS(IDX-TRM).
005580         ADD 1 TO TT-ADMITIDOS(IDX-TRM)
005590     END-IF
005600*    SE VALIDA: APLI-FUE-INSCRITO.
005610     IF  APLI-FUE-INSCRITO
005620*        SE SUMA 1 AL ACUMULADOR TT-INSCRITOS(IDX-TRM).
005630         ADD 1 TO TT-INSCRITOS(IDX-TRM)
005640     END-IF.
005650 430-ACUMULAR-TERMINO-E. EXIT.
005660*
005670* --------->  BUSQUEDA LINEAL DE LA PAREJA ESCUELA+TERMINO.
005680* --------->  11/05/2001 CRSO -- TOPE AMPLIADO A 1200 FILAS.
005690 431-BUSCAR-TERMINO SECTION.
005700*    SE ARRANCA LA BUSQUEDA DESDE LA PRIMERA FILA Y SE ASUME
005710*    NO ENCONTRADA HASTA QUE EL SEARCH DIGA LO CONTRARIO.
005720     SET TRM-ENCONTRADA TO FALSE
005730*    SE ACTIVA IDX-TRM A 1.
005740     SET IDX-TRM TO 1
005750*    SE BUSCA LA LLAVE EN WKS-FILA-TERMINO.
005760     SEARCH WKS-FILA-TERMINO
005770         AT END SET TRM-ENCONTRADA TO FALSE
005780*        CASO: TT-NOMBRE(IDX-TRM) = APLI-NOMBRE-COLEGIO AND.
005790         WHEN TT-NOMBRE(IDX-TRM) = APLI-NOMBRE-COLEGIO AND
005800              TT-TERMINO(IDX-TRM) = APLI-TERMINO-ADMISION
005810              SET TRM-ENCONTRADA TO TRUE
005820     END-SEARCH.
005830 431-BUSCAR-TERMINO-E. EXIT.
005840*
005850* --------->  U5 -- PARA LA ESCUELA SELECCIONADA POR PARAMETRO
005860* --------->  ACUMULA APLICANTES/INSCRITOS POR ANIO CALENDARIO,
005870* --------->  MAPEANDO EL TERMINO VIA WKS-TABLA-TERM-ANIO.
005880 440-ACUMULAR-ANIO SECTION.
005890*    SI EL TERMINO NO APARECE EN LA TABLA ESTATICA TERMINO/ANIO,
005900*    NO SE ACUMULA NADA (EL TERMINO QUEDA FUERA DE LA U5).
005910     PERFORM 441-BUSCAR-TERM-ANIO THRU 441-BUSCAR-TERM-ANIO-E
005920*    SE VALIDA: TTA-ENCONTRADA.
005930     IF  TTA-ENCONTRADA
005940*        SE ASIGNA EL CAMPO WKS-ANIO-CALENDARIO.
005950         MOVE TTA-ANIO(IDX-TTA) TO WKS-ANIO-CALENDARIO
005960*        EL SUBINDICE DE LA TABLA DE 4 ANIOS ES EL ANIO MENOS
005970*        2021 (AÑO BASE DEL CONVENIO CON LA UNIVERSIDAD).
005980         COMPUTE WKS-SUBINDICE-ANIO =
005990                 WKS-ANIO-CALENDARIO - 2021
006000*        PRIMERA VEZ QUE SE TOCA ESTE ANIO: SE DA DE ALTA LA
006010*        FILA Y SE MARCA COMO POBLADA PARA 901/902/905.
006020         IF  NOT TA-CON-DATOS(WKS-SUBINDICE-ANIO)
006030             MOVE WKS-ANIO-CALENDARIO
006040                 TO TA-ANIO(WKS-SUBINDICE-ANIO)
006050*            SE ASIGNA EL CAMPO TA-APLICANTES(WKS-SUBINDICE-ANIO).
006060             MOVE ZEROS TO TA-APLICANTES(WKS-SUBINDICE-ANIO)
006070                          TA-INSCRITOS(WKS-SUBINDICE-ANIO)
006080*            SE ACTIVA TA-CON-DATOS(WKS-SUBINDICE-ANIO) A TRUE.
006090             SET TA-CON-DATOS(WKS-SUBINDICE-ANIO) TO TRUE
006100         END-IF
006110*        ACUMULA EL APLICANTE Y, SI SE INSCRIBIO, TAMBIEN EL
006120*        INSCRITO, EN LA FILA DE ESTE ANIO CALENDARIO.
006130         ADD 1 TO TA-APLICANTES(WKS-SUBINDICE-ANIO)
006140*        SE VALIDA: APLI-FUE-INSCRITO.
006150         IF  APLI-FUE-INSCRITO
006160*            SE ACUMULA EN TA-INSCRITOS(WKS-SUBINDICE-ANIO).
006170             ADD 1 TO TA-INSCRITOS(WKS-SUBINDICE-ANIO)
006180         END-IF
006190     END-IF.
006200 440-ACUMULAR-ANIO-E. EXIT.
006210*
006220* --------->  BUSCA EL TERMINO DE ADMISION EN LA TABLA ESTATICA
006230* --------->  TERMINO/ANIO.  TERMINOS NO LISTADOS SE DESCARTAN.
006240 441-BUSCAR-TERM-ANIO SECTION.
006250*    LA TABLA TIENE SOLO 7 FILAS FIJAS, ASI QUE LA BUSQUEDA
006260*    LINEAL ES SUFICIENTE -- NO HACE FALTA UN SEARCH ALL.
006270     SET TTA-ENCONTRADA TO FALSE
006280*    SE ACTIVA IDX-TTA A 1.
006290     SET IDX-TTA TO 1
006300*    SE BUSCA LA LLAVE EN TTA-ENTRADA.
006310     SEARCH TTA-ENTRADA
006320         AT END SET TTA-ENCONTRADA TO FALSE
006330*        CASO: TTA-TERMINO(IDX-TTA) = APLI-TERMINO-ADMISION.
006340         WHEN TTA-TERMINO(IDX-TTA) = APLI-TERMINO-ADMISION
006350              SET TTA-ENCONTRADA TO TRUE
006360     END-SEARCH.
006370 441-BUSCAR-TERM-ANIO-E. EXIT.
006380*
006390* --------->  U2 -- CALCULA PROMEDIO GPA, YIELD, YIELD
006400* --------->  ESPECIFICO, ROI Y BAYES-ROI DE CADA ESCUELA, Y
006410* --------->  EL ROI GLOBAL DEL CORRIDO.  19/11/1989 CRSO.
006420 500-CALCULAR-METRICAS SECTION.
006430*    SUMA APLICANTES E INSCRITOS DE TODAS LAS ESCUELAS PARA
006440*    PODER SACAR EL ROI GLOBAL DEL CORRIDO (INSUMO DE BAYES).
006450     PERFORM 501-SUMAR-TOTALES-GLOBALES
006460         THRU 501-SUMAR-TOTALES-GLOBALES-E
006470         VARYING IDX-ESC FROM 1 BY 1
006480         UNTIL IDX-ESC > WKS-ESCUELA-OCCURS
006490*    SI NO HUBO NINGUN APLICANTE EN TODO EL CORRIDO (CASO
006500*    EXTREMO), EL ROI GLOBAL QUEDA EN CERO PARA EVITAR DIVIDIR
006510*    ENTRE CERO EN EL CALCULO DE BAYES-ROI MAS ADELANTE.
006520     IF  WKS-TOTAL-APLICANTES-GLOBAL > ZERO
006530*        SE CALCULA WKS-ROI-GLOBAL.
006540         COMPUTE WKS-ROI-GLOBAL ROUNDED =
006550                 WKS-TOTAL-INSCRITOS-GLOBAL /
006560                 WKS-TOTAL-APLICANTES-GLOBAL
006570*    SIN APLICANTES EN ESTA ESCUELA, EL PROMEDIO QUEDA CERO.
006580     ELSE
006590*        SE ASIGNA WKS-ROI-GLOBAL A PARTIR DE ZEROS.
006600         MOVE ZEROS TO WKS-ROI-GLOBAL
006610     END-IF
006620*    CON EL ROI GLOBAL YA CALCULADO, SE PUEDEN SACAR LAS
006630*    METRICAS DE CADA ESCUELA (510, UNA VEZ POR ESCUELA).
006640     PERFORM 510-CALCULAR-METRICAS-ESCUELA
006650         THRU 510-CALCULAR-METRICAS-ESCUELA-E
006660         VARYING IDX-ESC FROM 1 BY 1
006670         UNTIL IDX-ESC > WKS-ESCUELA-OCCURS.
006680 500-CALCULAR-METRICAS-E. EXIT.
006690*
006700 501-SUMAR-TOTALES-GLOBALES SECTION.
006710*    ACUMULA LOS APLICANTES E INSCRITOS DE LA ESCUELA IDX-ESC
006720*    EN LOS TOTALES GLOBALES DEL CORRIDO.
006730     ADD TE-APLICANTES(IDX-ESC)
006740         TO WKS-TOTAL-APLICANTES-GLOBAL
006750*    ESTOS DOS TOTALES SON LOS QUE USA 500 PARA EL ROI GLOBAL.
006760     ADD TE-INSCRITOS(IDX-ESC)
006770         TO WKS-TOTAL-INSCRITOS-GLOBAL.
006780 501-SUMAR-TOTALES-GLOBALES-E. EXIT.
006790*
006800* --------->  METRICAS DE UNA SOLA ESCUELA (INDICE IDX-ESC).
006810* --------->  BAYES-ROI USA K=5, CONSTANTE DEL NEGOCIO.
006820 510-CALCULAR-METRICAS-ESCUELA SECTION.
006830*    GPA PROMEDIO, ROI Y BAYES-ROI SE BASAN EN APLICANTES; SI
006840*    LA ESCUELA NO TUVO NINGUNO (NO DEBERIA PASAR, PERO SE
006850*    PROTEGE IGUAL), LAS TRES METRICAS QUEDAN EN CERO.
006860     IF  TE-APLICANTES(IDX-ESC) > ZERO
006870*        SE CALCULA TE-GPA-PROMEDIO(IDX-ESC).
006880         COMPUTE TE-GPA-PROMEDIO(IDX-ESC) ROUNDED =
006890                 TE-SUMA-GPA(IDX-ESC) / TE-APLICANTES(IDX-ESC)
006900*        SE CALCULA TE-ROI(IDX-ESC).
006910         COMPUTE TE-ROI(IDX-ESC) ROUNDED =
006920                 TE-INSCRITOS(IDX-ESC) / TE-APLICANTES(IDX-ESC)
006930*        BAYES-ROI SUAVIZA EL ROI CRUDO HACIA EL ROI GLOBAL
006940*        CUANDO LA ESCUELA TIENE POCOS APLICANTES (K=5).
006950         COMPUTE TE-ROI-BAYES(IDX-ESC) ROUNDED =
006960                 (TE-INSCRITOS(IDX-ESC) +
006970                 (WKS-ROI-GLOBAL * 5)) /
006980                 (TE-APLICANTES(IDX-ESC) + 5)
006990*    MENOS DE 5 ADMITIDOS: SE REDONDEA CON EL DIVISOR MINIMO.
007000     ELSE
007010*        SE ASIGNA TE-GPA-PROMEDIO(IDX-ESC) A PARTIR DE ZEROS.
007020         MOVE ZEROS TO TE-GPA-PROMEDIO(IDX-ESC)
007030                       TE-ROI(IDX-ESC)
007040                       TE-ROI-BAYES(IDX-ESC)
007050     END-IF
007060*    YIELD SE BASA EN ADMITIDOS (INSCRITOS SOBRE ADMITIDOS).
007070     IF  TE-ADMITIDOS(IDX-ESC) > ZERO
007080*        SE CALCULA TE-YIELD(IDX-ESC).
007090         COMPUTE TE-YIELD(IDX-ESC) ROUNDED =
007100                 TE-INSCRITOS(IDX-ESC) / TE-ADMITIDOS(IDX-ESC)
007110*    SIN ADMITIDOS, EL YIELD DE LA ESCUELA QUEDA CERO.
007120     ELSE
007130*        SE ASIGNA TE-YIELD(IDX-ESC) A PARTIR DE ZEROS.
007140         MOVE ZEROS TO TE-YIELD(IDX-ESC)
007150     END-IF
007160*    YIELD ESPECIFICO SE BASA EN MATRICULADOS (INSCRITOS SOBRE
007170*    MATRICULADOS) -- ES UNA VISTA MAS FINA DEL MISMO EMBUDO.
007180*    TK-EDU-4473: ESTA METRICA YA SE CALCULABA AQUI PERO NO
007190*    LLEGABA AL REPORTE; VER 811/821 MAS ADELANTE.
007200     IF  TE-MATRICULADOS(IDX-ESC) > ZERO
007210*        SE CALCULA TE-YIELD-ESPECIFICO(IDX-ESC).
007220         COMPUTE TE-YIELD-ESPECIFICO(IDX-ESC) ROUNDED =
007230                 TE-INSCRITOS(IDX-ESC) /
007240                 TE-MATRICULADOS(IDX-ESC)
007250*    SIN MATRICULADOS, EL YIELD ESPECIFICO QUEDA CERO.
007260     ELSE
007270*        SE ASIGNA TE-YIELD-ESPECIFICO(IDX-ESC) A PARTIR DE ZEROS.
007280         MOVE ZEROS TO TE-YIELD-ESPECIFICO(IDX-ESC)
007290     END-IF.
007300 510-CALCULAR-METRICAS-ESCUELA-E. EXIT.
007310*
007320* --------->  U3 -- SIMULA UN INCREMENTO DEL YIELD POR TERMINO
007330* --------->  Y ACUMULA ADICIONALES POR ESCUELA.  09/09/1991.
007340 600-SIMULAR-INCREMENTO SECTION.
007350*    SIMULA, TERMINO POR TERMINO, QUE PASARIA SI EL YIELD SUBE
007360*    EL PORCENTAJE INDICADO EN EL PARAMETRO (WKS-INCREMENTO-REL).
007370*    EL ACUMULADOR WKS-TOTAL-ADICIONALES-ACUM YA VIENE EN CERO
007380*    DESDE 100-INICIALIZAR.
007390     PERFORM 610-SIMULAR-TERMINO-UNO
007400         THRU 610-SIMULAR-TERMINO-UNO-E
007410         VARYING IDX-TRM FROM 1 BY 1
007420         UNTIL IDX-TRM > WKS-TERMINO-OCCURS
007430* --------->  03/09/2003 JELM -- SE TRUNCA EL GRAN TOTAL AL
007440* --------->  ENTERO CUANDO NO HAY TERMINOS CALIFICANTES.
007450*    EL TOTAL DE ADICIONALES SE TRUNCA A ENTERO PARA EL
007460*    RENGLON DE TOTAL DEL REPORTE (LTOT-VALOR ES ZZZZZ9).
007470     MOVE WKS-TOTAL-ADICIONALES-ACUM
007480         TO WKS-TOTAL-ADICIONALES-ENTERO.
007490 600-SIMULAR-INCREMENTO-E. EXIT.
007500*
007510 610-SIMULAR-TERMINO-UNO SECTION.
007520*    SOLO SE SIMULA SI EL TERMINO TUVO ALGUN ADMITIDO; DE LO
007530*    CONTRARIO NO HAY YIELD BASE SOBRE EL CUAL INCREMENTAR.
007540     IF  TT-ADMITIDOS(IDX-TRM) > ZERO
007550*        NUEVO YIELD = YIELD ACTUAL DEL TERMINO * (1 +
007560*        INCREMENTO), TOPADO A 1.0 (100%) PORQUE EL YIELD NO
007570*        PUEDE PASAR DE TODOS LOS ADMITIDOS INSCRITOS.
007580         COMPUTE WKS-NUEVO-YIELD ROUNDED =
007590                 (TT-INSCRITOS(IDX-TRM) /
007600                 TT-ADMITIDOS(IDX-TRM)) *
007610                 (1 + (WKS-INCREMENTO-REL / 100))
007620*        EL TOPE EVITA UN YIELD SIMULADO MAYOR A 100%, QUE NO
007630*        TENDRIA SENTIDO DE NEGOCIO.
007640         IF  WKS-NUEVO-YIELD > 1
007650*            SE ASIGNA WKS-NUEVO-YIELD A PARTIR DE 1.
007660             MOVE 1 TO WKS-NUEVO-YIELD
007670         END-IF
007680*        INSCRITOS ESPERADOS CON EL NUEVO YIELD, Y LA DIFERENCIA
007690*        CONTRA LOS INSCRITOS REALES ES EL "ADICIONAL" SIMULADO.
007700         COMPUTE WKS-INSCRITOS-ESPERADOS ROUNDED =
007710                 TT-ADMITIDOS(IDX-TRM) * WKS-NUEVO-YIELD
007720*        SE CALCULA WKS-ADICIONAL-TERMINO.
007730         COMPUTE WKS-ADICIONAL-TERMINO ROUNDED =
007740                 WKS-INSCRITOS-ESPERADOS - TT-INSCRITOS(IDX-TRM)
007750*        EL ADICIONAL DE ESTE TERMINO SE LE SUMA A SU ESCUELA
007760*        (AGRUPANDO SOLO POR NOMBRE, VER 611) Y AL GRAN TOTAL.
007770         PERFORM 611-BUSCAR-ESCUELA-POR-NOMBRE
007780             THRU 611-BUSCAR-ESCUELA-POR-NOMBRE-E
007790*        SI LA ESCUELA NO SE ENCUENTRA (NO DEBERIA PASAR, PUES
007800*        VIENE DE LA MISMA TABLA), SOLO SE ACUMULA AL TOTAL.
007810         IF  ESC-ENCONTRADA
007820*            SE ACUMULA EN TE-ADICIONALES(IDX-ESC).
007830             ADD WKS-ADICIONAL-TERMINO TO TE-ADICIONALES(IDX-ESC)
007840         END-IF
007850*        SE ACUMULA EN WKS-TOTAL-ADICIONALES-ACUM.
007860         ADD WKS-ADICIONAL-TERMINO TO WKS-TOTAL-ADICIONALES-ACUM
007870     END-IF.
007880 610-SIMULAR-TERMINO-UNO-E. EXIT.
007890*
007900* --------->  BUSCA LA ESCUELA DUENA DEL TERMINO IDX-TRM POR
007910* --------->  NOMBRE UNICAMENTE (U3 AGRUPA SOLO POR NOMBRE).
007920 611-BUSCAR-ESCUELA-POR-NOMBRE SECTION.
007930*    A DIFERENCIA DE 421, AQUI SOLO SE COMPARA EL NOMBRE -- LA
007940*    REGLA DE NEGOCIO U3 NO DISTINGUE CIUDAD NI ESTADO PARA EL
007950*    ROLLUP DE ADICIONALES HACIA LA ESCUELA.
007960     SET ESC-ENCONTRADA TO FALSE
007970*    SE ACTIVA IDX-ESC A 1.
007980     SET IDX-ESC TO 1
007990*    SE BUSCA LA LLAVE EN WKS-FILA-ESCUELA.
008000     SEARCH WKS-FILA-ESCUELA
008010         AT END SET ESC-ENCONTRADA TO FALSE
008020*        CASO: TE-NOMBRE(IDX-ESC) = TT-NOMBRE(IDX-TRM).
008030         WHEN TE-NOMBRE(IDX-ESC) = TT-NOMBRE(IDX-TRM)
008040              SET ESC-ENCONTRADA TO TRUE
008050     END-SEARCH.
008060 611-BUSCAR-ESCUELA-POR-NOMBRE-E. EXIT.
008070*
008080* --------->  U4 -- CLASIFICA LAS ESCUELAS EN CUATRO GRUPOS
008090* --------->  SEGUN VOLUMEN Y BAYES-ROI RESPECTO A SUS MEDIAS.
008100* --------->  02/06/1988 HAMP -- VERSION INICIAL DE U4.
008110 700-CLASIFICAR-ESCUELAS SECTION.
008120*    LOS DOS UMBRALES (VOLUMEN Y BAYES-ROI) SON LOS PROMEDIOS
008130*    DE TODAS LAS ESCUELAS DEL CORRIDO -- SE CALCULAN PRIMERO
008140*    PARA PODER CLASIFICAR CONTRA ELLOS EN UNA SEGUNDA PASADA.
008150     MOVE ZEROS TO WKS-SUMA-APLICANTES-VT WKS-SUMA-ROI-BAYES-RT
008160*    SE EJECUTA 701-SUMAR-UMBRALES.
008170     PERFORM 701-SUMAR-UMBRALES THRU 701-SUMAR-UMBRALES-E
008180         VARYING IDX-ESC FROM 1 BY 1
008190         UNTIL IDX-ESC > WKS-ESCUELA-OCCURS
008200*    SI NO HUBO ESCUELAS (NO DEBERIA PASAR PORQUE YA SE
008210*    VALIDO ARCHIVO-VACIO), NO SE CALCULAN LOS PROMEDIOS.
008220     IF  WKS-ESCUELA-OCCURS > ZERO
008230*        PROMEDIO DE APLICANTES POR ESCUELA -- UMBRAL DE
008240*        VOLUMEN USADO POR 710.
008250         COMPUTE WKS-UMBRAL-VOLUMEN ROUNDED =
008260                 WKS-SUMA-APLICANTES-VT / WKS-ESCUELA-OCCURS
008270*        PROMEDIO DE BAYES-ROI -- UMBRAL DE CALIDAD USADO
008280*        POR 710.
008290         COMPUTE WKS-UMBRAL-ROI ROUNDED =
008300                 WKS-SUMA-ROI-BAYES-RT / WKS-ESCUELA-OCCURS
008310     END-IF
008320*    SEGUNDA PASADA: CLASIFICA CADA ESCUELA CONTRA LOS DOS
008330*    UMBRALES YA CALCULADOS.
008340     PERFORM 710-CLASIFICAR-ESCUELA-UNA
008350         THRU 710-CLASIFICAR-ESCUELA-UNA-E
008360         VARYING IDX-ESC FROM 1 BY 1
008370         UNTIL IDX-ESC > WKS-ESCUELA-OCCURS.
008380 700-CLASIFICAR-ESCUELAS-E. EXIT.
008390*
008400 701-SUMAR-UMBRALES SECTION.
008410*    ACUMULA APLICANTES Y BAYES-ROI DE LA ESCUELA IDX-ESC PARA
008420*    LOS PROMEDIOS DE VOLUMEN Y DE ROI DEL CORRIDO.
008430     ADD TE-APLICANTES(IDX-ESC) TO WKS-SUMA-APLICANTES-VT
008440*    SE ACUMULA EN WKS-SUMA-ROI-BAYES-RT.
008450     ADD TE-ROI-BAYES(IDX-ESC)  TO WKS-SUMA-ROI-BAYES-RT.
008460 701-SUMAR-UMBRALES-E. EXIT.
008470*
008480 710-CLASIFICAR-ESCUELA-UNA SECTION.
008490*    CUATRO COMBINACIONES DE VOLUMEN ALTO/BAJO Y BAYES-ROI
008500*    ALTO/BAJO, CADA UNA CON SU PROPIA ETIQUETA DE NEGOCIO.
008510     EVALUATE TRUE
008520*        VOLUMEN ALTO Y ROI ALTO -- LA ESCUELA INSIGNIA.
008530         WHEN TE-APLICANTES(IDX-ESC) >= WKS-UMBRAL-VOLUMEN
008540             AND TE-ROI-BAYES(IDX-ESC) >= WKS-UMBRAL-ROI
008550              MOVE 'FLAGSHIP'       TO TE-CATEGORIA(IDX-ESC)
008560*        VOLUMEN BAJO PERO ROI ALTO -- UNA JOYA ESCONDIDA.
008570         WHEN TE-APLICANTES(IDX-ESC) < WKS-UMBRAL-VOLUMEN
008580             AND TE-ROI-BAYES(IDX-ESC) >= WKS-UMBRAL-ROI
008590              MOVE 'FRINGE GEM'     TO TE-CATEGORIA(IDX-ESC)
008600*        VOLUMEN ALTO PERO ROI BAJO -- SE ESTA SOBRERECLUTANDO.
008610         WHEN TE-APLICANTES(IDX-ESC) >= WKS-UMBRAL-VOLUMEN
008620             AND TE-ROI-BAYES(IDX-ESC) < WKS-UMBRAL-ROI
008630              MOVE 'OVER-RECRUITED' TO TE-CATEGORIA(IDX-ESC)
008640*        VOLUMEN BAJO Y ROI BAJO -- PRIORIDAD BAJA PARA EL
008650*        EQUIPO DE RECLUTAMIENTO.
008660         WHEN OTHER
008670              MOVE 'LOW PRIORITY'   TO TE-CATEGORIA(IDX-ESC)
008680     END-EVALUATE.
008690 710-CLASIFICAR-ESCUELA-UNA-E. EXIT.
008700*
008710* --------->  ORDENA LA TABLA DE ESCUELAS POR NOMBRE Y EMITE
008720* --------->  SCHOOLRPT.  25/04/1990 CRSO -- VERSION INICIAL.
008730 800-EMITIR-REPORTE-ESCUELA SECTION.
008740*    EL SORT INTERNO ORDENA POR NOMBRE DE ESCUELA; LA RUTINA DE
008750*    ENTRADA LIBERA CADA FILA DE LA TABLA EN MEMORIA Y LA DE
008760*    SALIDA ES LA QUE REALMENTE ESCRIBE EL REPORTE.
008770     SORT WORKSORT ON ASCENDING KEY ORD-NOMBRE
008780         INPUT  PROCEDURE IS 810-RUTINA-ENTRADA
008790         OUTPUT PROCEDURE IS 820-RUTINA-SALIDA.
008800 800-EMITIR-REPORTE-ESCUELA-E. EXIT.
008810*
008820 810-RUTINA-ENTRADA SECTION.
008830*    RECORRE TODA LA TABLA DE ESCUELAS Y LIBERA (RELEASE) UNA
008840*    FILA DE ORDEN POR CADA UNA HACIA EL ARCHIVO DE TRABAJO.
008850     PERFORM 811-LIBERAR-FILA-ORDEN
008860         THRU 811-LIBERAR-FILA-ORDEN-E
008870         VARYING IDX-ESC FROM 1 BY 1
008880         UNTIL IDX-ESC > WKS-ESCUELA-OCCURS.
008890 810-RUTINA-ENTRADA-E. EXIT.
008900*
008910* --------->  14/02/2024 ERDR -- SE AGREGA EL YIELD ESPECIFICO
008920* --------->  A LA FILA DE ORDEN PARA QUE LLEGUE AL DETALLE.
008930 811-LIBERAR-FILA-ORDEN SECTION.
008940*    SE TRASLADAN TODOS LOS CAMPOS DE LA FILA DE LA ESCUELA
008950*    (TABLA EN MEMORIA) A LA FILA DE ORDEN PARA EL SORT.
008960     MOVE TE-NOMBRE(IDX-ESC)        TO ORD-NOMBRE
008970*    SE ASIGNA ORD-CIUDAD A PARTIR DE TE-CIUDAD(IDX-ESC).
008980     MOVE TE-CIUDAD(IDX-ESC)        TO ORD-CIUDAD
008990*    SE ASIGNA ORD-ESTADO A PARTIR DE TE-ESTADO(IDX-ESC).
009000     MOVE TE-ESTADO(IDX-ESC)        TO ORD-ESTADO
009010*    VOLUMENES DEL EMBUDO PARA ESTA ESCUELA.
009020     MOVE TE-APLICANTES(IDX-ESC)    TO ORD-APLICANTES
009030*    SE ASIGNA ORD-ADMITIDOS A PARTIR DE TE-ADMITIDOS(IDX-ESC).
009040     MOVE TE-ADMITIDOS(IDX-ESC)     TO ORD-ADMITIDOS
009050*    SE ASIGNA EL CAMPO ORD-MATRICULADOS.
009060     MOVE TE-MATRICULADOS(IDX-ESC)  TO ORD-MATRICULADOS
009070*    SE ASIGNA ORD-INSCRITOS A PARTIR DE TE-INSCRITOS(IDX-ESC).
009080     MOVE TE-INSCRITOS(IDX-ESC)     TO ORD-INSCRITOS
009090*    METRICAS DERIVADAS YA CALCULADAS EN 510.
009100     MOVE TE-GPA-PROMEDIO(IDX-ESC)  TO ORD-GPA-PROMEDIO
009110*    SE ASIGNA ORD-YIELD A PARTIR DE TE-YIELD(IDX-ESC).
009120     MOVE TE-YIELD(IDX-ESC)         TO ORD-YIELD
009130*    TK-EDU-4473: SIN ESTE MOVE, EL YIELD ESPECIFICO SE
009140*    QUEDABA SOLO EN LA TABLA Y NUNCA LLEGABA AL REPORTE.
009150     MOVE TE-YIELD-ESPECIFICO(IDX-ESC)
009160         TO ORD-YIELD-ESPECIFICO
009170*    SE ASIGNA ORD-ROI A PARTIR DE TE-ROI(IDX-ESC).
009180     MOVE TE-ROI(IDX-ESC)           TO ORD-ROI
009190*    SE ASIGNA ORD-ROI-BAYES A PARTIR DE TE-ROI-BAYES(IDX-ESC).
009200     MOVE TE-ROI-BAYES(IDX-ESC)     TO ORD-ROI-BAYES
009210*    RESULTADO DE LA SIMULACION U3 Y LA CLASIFICACION U4.
009220     MOVE TE-ADICIONALES(IDX-ESC)   TO ORD-ADICIONALES
009230*    SE ASIGNA ORD-CATEGORIA A PARTIR DE TE-CATEGORIA(IDX-ESC).
009240     MOVE TE-CATEGORIA(IDX-ESC)     TO ORD-CATEGORIA
009250*    LIBERA LA FILA HACIA EL ARCHIVO DE TRABAJO DEL SORT.
009260     RELEASE REG-ORDEN.
009270 811-LIBERAR-FILA-ORDEN-E. EXIT.
009280*
009290* --------->  30/07/1993 JELM -- APLICA EL FILTRO DE CATEGORIA
009300* --------->  Y ESCRIBE ENCABEZADOS, DETALLE Y TOTAL.
009310 820-RUTINA-SALIDA SECTION.
009320*    ESCRIBE LOS CUATRO ENCABEZADOS ANTES DE LA PRIMERA FILA.
009330     PERFORM 830-ESCRIBIR-ENCABEZADO
009340         THRU 830-ESCRIBIR-ENCABEZADO-E
009350*    PRIMERA FILA YA ORDENADA QUE DEVUELVE EL SORT.
009360     RETURN WORKSORT INTO REG-ORDEN
009370         AT END SET HAY-FIN-ORDEN TO TRUE
009380     END-RETURN
009390*    ESCRIBE UNA LINEA DE DETALLE POR CADA FILA ORDENADA,
009400*    HASTA QUE EL SORT AVISE QUE YA NO HAY MAS (AT END).
009410     PERFORM 821-ESCRIBIR-DETALLE-UNA
009420         THRU 821-ESCRIBIR-DETALLE-UNA-E
009430         UNTIL HAY-FIN-ORDEN
009440*    AL FINAL SE ESCRIBE EL TOTAL DE ADICIONALES SIMULADOS.
009450     PERFORM 840-ESCRIBIR-TOTAL-ADICIONALES
009460         THRU 840-ESCRIBIR-TOTAL-ADICIONALES-E.
009470 820-RUTINA-SALIDA-E. EXIT.
009480*
009490 821-ESCRIBIR-DETALLE-UNA SECTION.
009500*    EL FILTRO DE CATEGORIA DEL PARAMETRO DECIDE SI ESTA FILA
009510*    SE IMPRIME; 'ALL' SIGNIFICA QUE TODAS PASAN EL FILTRO.
009520     IF  WKS-FILTRO-CATEGORIA = 'ALL' OR
009530         ORD-CATEGORIA = WKS-FILTRO-CATEGORIA
009540*        SE LIMPIA LA LINEA DE DETALLE ANTES DE ARMARLA PARA
009550*        QUE NO QUEDEN RESIDUOS DE LA FILA ANTERIOR.
009560         MOVE SPACES TO LIN-DETALLE-ESCUELA
009570*        DATOS DE IDENTIFICACION DE LA ESCUELA.
009580         MOVE ORD-NOMBRE       TO LDET-NOMBRE
009590*        SE ASIGNA LDET-CIUDAD A PARTIR DE ORD-CIUDAD.
009600         MOVE ORD-CIUDAD       TO LDET-CIUDAD
009610*        SE ASIGNA LDET-ESTADO A PARTIR DE ORD-ESTADO.
009620         MOVE ORD-ESTADO       TO LDET-ESTADO
009630*        VOLUMENES DEL EMBUDO DE ADMISION.
009640         MOVE ORD-APLICANTES   TO LDET-APLICANTES
009650*        SE ASIGNA LDET-ADMITIDOS A PARTIR DE ORD-ADMITIDOS.
009660         MOVE ORD-ADMITIDOS    TO LDET-ADMITIDOS
009670*        SE ASIGNA LDET-MATRICULADOS A PARTIR DE ORD-MATRICULADOS.
009680         MOVE ORD-MATRICULADOS TO LDET-MATRICULADOS
009690*        SE ASIGNA LDET-INSCRITOS A PARTIR DE ORD-INSCRITOS.
009700         MOVE ORD-INSCRITOS    TO LDET-INSCRITOS
009710*        METRICAS DERIVADAS (U2).
009720         MOVE ORD-GPA-PROMEDIO TO LDET-GPA-PROMEDIO
009730*        SE ASIGNA LDET-YIELD A PARTIR DE ORD-YIELD.
009740         MOVE ORD-YIELD        TO LDET-YIELD
009750*        TK-EDU-4473: COLUMNA SPYLD DEL DETALLE DE SCHOOLRPT.
009760         MOVE ORD-YIELD-ESPECIFICO
009770             TO LDET-YIELD-ESPECIFICO
009780*        SE ASIGNA LDET-ROI A PARTIR DE ORD-ROI.
009790         MOVE ORD-ROI          TO LDET-ROI
009800*        SE ASIGNA LDET-ROI-BAYES A PARTIR DE ORD-ROI-BAYES.
009810         MOVE ORD-ROI-BAYES    TO LDET-ROI-BAYES
009820*        RESULTADO DE LA SIMULACION U3 Y CLASIFICACION U4.
009830         MOVE ORD-ADICIONALES  TO LDET-ADICIONALES
009840*        SE ASIGNA LDET-CATEGORIA A PARTIR DE ORD-CATEGORIA.
009850         MOVE ORD-CATEGORIA    TO LDET-CATEGORIA
009860*        SE ESCRIBE EL REGISTRO REG-REP-ESCUELA.
009870         WRITE REG-REP-ESCUELA FROM LIN-DETALLE-ESCUELA
009880     END-IF
009890*    SIGUIENTE FILA ORDENADA (O FIN DEL SORT).
009900     RETURN WORKSORT INTO REG-ORDEN
009910         AT END SET HAY-FIN-ORDEN TO TRUE
009920     END-RETURN.
009930 821-ESCRIBIR-DETALLE-UNA-E. EXIT.
009940*
009950 830-ESCRIBIR-ENCABEZADO SECTION.
009960*    TITULO DEL REPORTE.  SE USA EL CANAL 1 DE CONTROL DE
009970*    FORMULARIO (TOP-OF-FORM) PARA QUE EL PRIMER ENCABEZADO
009980*    SIEMPRE ARRANQUE EN LA PARTE SUPERIOR DE UNA HOJA NUEVA.
009990     WRITE REG-REP-ESCUELA FROM LIN-ENCABEZADO-1
010000         AFTER ADVANCING TOP-OF-FORM
010010*    ECO DE LOS DOS PARAMETROS DE CORRIDO QUE AFECTAN ESTE
010020*    REPORTE (TK-EDU-4418).
010030     MOVE WKS-INCREMENTO-REL  TO LENC2-VAL-INCREMENTO
010040*    SE ASIGNA LENC2-VAL-FILTRO A PARTIR DE WKS-FILTRO-CATEGORIA.
010050     MOVE WKS-FILTRO-CATEGORIA TO LENC2-VAL-FILTRO
010060*    SE ESCRIBE EL REGISTRO REG-REP-ESCUELA.
010070     WRITE REG-REP-ESCUELA FROM LIN-ENCABEZADO-2
010080*    LINEA DE GUIONES SEPARADORA ENTRE LOS PARAMETROS Y EL
010090*    ENCABEZADO DE COLUMNAS.
010100     MOVE ALL '-' TO LIN-ENCABEZADO-3
010110*    SE ESCRIBE EL REGISTRO REG-REP-ESCUELA.
010120     WRITE REG-REP-ESCUELA FROM LIN-ENCABEZADO-3
010130*    ENCABEZADOS DE COLUMNA DEL DETALLE.
010140     WRITE REG-REP-ESCUELA FROM LIN-ENCABEZADO-4.
010150 830-ESCRIBIR-ENCABEZADO-E. EXIT.
010160*
010170* --------->  TOTAL DE ADICIONALES SOBRE TODAS LAS ESCUELAS,
010180* --------->  SIN IMPORTAR EL FILTRO DE CATEGORIA APLICADO.
010190 840-ESCRIBIR-TOTAL-ADICIONALES SECTION.
010200*    SE ASIGNA EL CAMPO LTOT-VALOR.
010210     MOVE WKS-TOTAL-ADICIONALES-ENTERO TO LTOT-VALOR
010220*    SE ESCRIBE EL REGISTRO REG-REP-ESCUELA.
010230     WRITE REG-REP-ESCUELA FROM LIN-TOTAL-ADICIONALES.
010240 840-ESCRIBIR-TOTAL-ADICIONALES-E. EXIT.
010250*
010260* --------->  U5 -- PROYECCION DE CRECIMIENTO DE INSCRITOS DE
010270* --------->  LA ESCUELA SELECCIONADA.  22/10/1995 HAMP.
010280 900-PROYECTAR-CRECIMIENTO SECTION.
010290*    ENCABEZADO DEL REPORTE PROJRPT CON EL NOMBRE DE LA ESCUELA.
010300*    PROJRPT ES UN REPORTE DE UNA SOLA ESCUELA, ASI QUE TAMBIEN
010310*    ARRANCA SU UNICA HOJA CON TOP-OF-FORM.
010320     MOVE WKS-ESCUELA-SELECCIONADA TO LENP-NOMBRE-ESCUELA
010330*    SE ESCRIBE EL REGISTRO REG-REP-PROYECCION.
010340     WRITE REG-REP-PROYECCION FROM LIN-ENCABEZADO-PROY
010350         AFTER ADVANCING TOP-OF-FORM
010360*    CUENTA CUANTOS DE LOS 4 ANIOS FIJOS (2022-2025) TIENEN
010370*    DATOS PARA LA ESCUELA SELECCIONADA.
010380     MOVE ZEROS TO WKS-CONTADOR-ANIOS-POBLADOS
010390*    SE EJECUTA 901-CONTAR-ANIOS.
010400     PERFORM 901-CONTAR-ANIOS THRU 901-CONTAR-ANIOS-E
010410         VARYING WKS-SUBINDICE-ANIO FROM 1 BY 1
010420         UNTIL WKS-SUBINDICE-ANIO > 4
010430*    SE NECESITAN AL MENOS 2 ANIOS POBLADOS PARA PROYECTAR UNA
010440*    TASA DE CRECIMIENTO; CON MENOS, SE AVISA "SIN HISTORIA".
010450     IF  WKS-CONTADOR-ANIOS-POBLADOS < 2
010460*        SE EJECUTA 940-ESCRIBIR-SIN-HISTORIA.
010470         PERFORM 940-ESCRIBIR-SIN-HISTORIA
010480             THRU 940-ESCRIBIR-SIN-HISTORIA-E
010490*    NO HAY SUFICIENTE HISTORIA; SE EMITE EL AVISO 940.
010500     ELSE
010510*        UBICA EL PRIMER Y EL ULTIMO ANIO CON DATOS DENTRO DE
010520*        LA TABLA DE 4 POSICIONES.
010530         PERFORM 902-LOCALIZAR-PRIMERO-ULTIMO
010540             THRU 902-LOCALIZAR-PRIMERO-ULTIMO-E
010550*        IMPRIME EL HISTORICO REAL, ANIO POR ANIO.
010560         PERFORM 920-ESCRIBIR-HISTORICO
010570             THRU 920-ESCRIBIR-HISTORICO-E
010580             VARYING WKS-SUBINDICE-ANIO FROM 1 BY 1
010590             UNTIL WKS-SUBINDICE-ANIO > 4
010600*        CALCULA LA TASA DE CRECIMIENTO COMPUESTA ENTRE EL
010610*        PRIMER Y EL ULTIMO ANIO CON DATOS.
010620         PERFORM 903-CALCULAR-TASA-CRECIMIENTO
010630             THRU 903-CALCULAR-TASA-CRECIMIENTO-E
010640*        PROYECTA LOS SIGUIENTES 3 ANIOS CON LA TASA YA FIJA.
010650         PERFORM 930-ESCRIBIR-PROYECTADO
010660             THRU 930-ESCRIBIR-PROYECTADO-E
010670             VARYING WKS-ANIO-PROY FROM 1 BY 1
010680             UNTIL WKS-ANIO-PROY > 3
010690*        IMPRIME LA TASA DE CRECIMIENTO COMO PORCENTAJE CON
010700*        SIGNO, ULTIMA LINEA DE PROJRPT.
010710         PERFORM 904-ESCRIBIR-PORCENTAJE
010720             THRU 904-ESCRIBIR-PORCENTAJE-E
010730     END-IF.
010740 900-PROYECTAR-CRECIMIENTO-E. EXIT.
010750*
010760 901-CONTAR-ANIOS SECTION.
010770*    SUMA 1 SI LA POSICION DE LA TABLA TIENE DATOS (88-LEVEL
010780*    TA-CON-DATOS), VARIANDO SOBRE LAS 4 POSICIONES FIJAS.
010790     IF  TA-CON-DATOS(WKS-SUBINDICE-ANIO)
010800*        SE SUMA 1 AL ACUMULADOR WKS-CONTADOR-ANIOS-POBLADOS.
010810         ADD 1 TO WKS-CONTADOR-ANIOS-POBLADOS
010820     END-IF.
010830 901-CONTAR-ANIOS-E. EXIT.
010840*
010850* --------->  LOCALIZA EL PRIMER Y ULTIMO ANIO CON DATOS PARA
010860* --------->  LA ESCUELA SELECCIONADA (TABLA DE 4 POSICIONES).
010870 902-LOCALIZAR-PRIMERO-ULTIMO SECTION.
010880*    SE LIMPIAN LOS DOS INDICES ANTES DE RECORRER LA TABLA FIJA
010890*    DE 4 ANIOS; CERO SIGNIFICA "TODAVIA NO ENCONTRADO".
010900     MOVE ZEROS TO WKS-IDX-PRIMERO WKS-IDX-ULTIMO
010910*    RECORRE LAS 4 POSICIONES UNA POR UNA; 905 DECIDE SI CADA
010920*    UNA ES EL PRIMERO Y/O EL ULTIMO ANIO POBLADO.
010930     PERFORM 905-PROBAR-UNA-POSICION
010940         THRU 905-PROBAR-UNA-POSICION-E
010950         VARYING WKS-SUBINDICE-ANIO FROM 1 BY 1
010960         UNTIL WKS-SUBINDICE-ANIO > 4.
010970 902-LOCALIZAR-PRIMERO-ULTIMO-E. EXIT.
010980*
010990 905-PROBAR-UNA-POSICION SECTION.
011000*    LA PRIMERA POSICION POBLADA QUE SE ENCUENTRA QUEDA COMO
011010*    PRIMERO; LA ULTIMA POBLADA QUE SE ENCUENTRA QUEDA COMO
011020*    ULTIMO -- AL RECORRER EN ORDEN, EL ULTIMO GANA SIEMPRE.
011030     IF  TA-CON-DATOS(WKS-SUBINDICE-ANIO)
011040*        SE VALIDA: WKS-IDX-PRIMERO = ZERO.
011050         IF  WKS-IDX-PRIMERO = ZERO
011060*            SE ASIGNA EL CAMPO WKS-IDX-PRIMERO.
011070             MOVE WKS-SUBINDICE-ANIO TO WKS-IDX-PRIMERO
011080         END-IF
011090*        SE ASIGNA WKS-IDX-ULTIMO A PARTIR DE WKS-SUBINDICE-ANIO.
011100         MOVE WKS-SUBINDICE-ANIO TO WKS-IDX-ULTIMO
011110     END-IF.
011120 905-PROBAR-UNA-POSICION-E. EXIT.
011130*
011140 920-ESCRIBIR-HISTORICO SECTION.
011150*    SOLO SE IMPRIME LA LINEA SI EL ANIO TIENE DATOS; LAS
011160*    POSICIONES SIN POBLAR DE LA TABLA DE 4 SE SALTAN.
011170     IF  TA-CON-DATOS(WKS-SUBINDICE-ANIO)
011180*        SE ASIGNA EL CAMPO LHIS-ANIO.
011190         MOVE TA-ANIO(WKS-SUBINDICE-ANIO)      TO LHIS-ANIO
011200*        SE ASIGNA EL CAMPO LHIS-INSCRITOS.
011210         MOVE TA-INSCRITOS(WKS-SUBINDICE-ANIO) TO LHIS-INSCRITOS
011220*        SE ESCRIBE EL REGISTRO REG-REP-PROYECCION.
011230         WRITE REG-REP-PROYECCION FROM LIN-HISTORICO-ANIO
011240     END-IF.
011250 920-ESCRIBIR-HISTORICO-E. EXIT.
011260*
011270* --------->  TASA DE CRECIMIENTO COMPUESTA ENTRE EL PRIMER Y
011280* --------->  EL ULTIMO ANIO CON DATOS.  RAIZ POR NEWTON-
011290* --------->  RAPHSON (SIN FUNCIONES INTRINSECAS).
011300 903-CALCULAR-TASA-CRECIMIENTO SECTION.
011310*    NUMERO DE ANIOS ENTRE EL PRIMERO Y EL ULTIMO DATO
011320*    DISPONIBLE PARA LA ESCUELA SELECCIONADA.
011330     COMPUTE WKS-ANIOS-TRANSCURRIDOS =
011340             TA-ANIO(WKS-IDX-ULTIMO) - TA-ANIO(WKS-IDX-PRIMERO)
011350*    SI EL PRIMERO Y EL ULTIMO SON EL MISMO ANIO, NO HAY
011360*    PERIODO SOBRE EL CUAL CALCULAR UNA TASA.
011370     IF  WKS-ANIOS-TRANSCURRIDOS = ZERO
011380*        SE ASIGNA WKS-TASA-CRECIMIENTO A PARTIR DE ZEROS.
011390         MOVE ZEROS TO WKS-TASA-CRECIMIENTO
011400*    SI EL PRIMER ANIO NO TUVO APLICANTES, TASA EN CERO.
011410     ELSE
011420*        SI EL PRIMER ANIO NO TUVO NINGUN INSCRITO, LA RAZON
011430*        DE CRECIMIENTO SERIA INDEFINIDA (DIVISION ENTRE CERO);
011440*        EL NEGOCIO PIDE TRATAR ESTE CASO COMO +25% FIJO.
011450         IF  TA-INSCRITOS(WKS-IDX-PRIMERO) = ZERO
011460*            SE ASIGNA WKS-TASA-CRECIMIENTO A PARTIR DE .25.
011470             MOVE .25 TO WKS-TASA-CRECIMIENTO
011480*        SIN APLICANTES ANTERIORES, SE ASUME RAZON DE 0.25.
011490         ELSE
011500*            RAZON DE CRECIMIENTO = INSCRITOS DEL ULTIMO ANIO
011510*            ENTRE INSCRITOS DEL PRIMERO; LA RAIZ N-ESIMA (N =
011520*            ANIOS TRANSCURRIDOS) DA LA TASA ANUAL COMPUESTA.
011530             MOVE WKS-ANIOS-TRANSCURRIDOS TO WKS-GRADO-RAIZ
011540*            SE CALCULA WKS-RAZON-CRECIMIENTO.
011550             COMPUTE WKS-RAZON-CRECIMIENTO ROUNDED =
011560                     TA-INSCRITOS(WKS-IDX-ULTIMO) /
011570                     TA-INSCRITOS(WKS-IDX-PRIMERO)
011580*            SE EJECUTA 910-CALCULAR-RAIZ-ENESIMA.
011590             PERFORM 910-CALCULAR-RAIZ-ENESIMA
011600                 THRU 910-CALCULAR-RAIZ-ENESIMA-E
011610*            SE CALCULA WKS-TASA-CRECIMIENTO.
011620             COMPUTE WKS-TASA-CRECIMIENTO ROUNDED =
011630                     WKS-RAIZ-RESULTADO - 1
011640         END-IF
011650*        LA TASA SE TOPA A +/-25% PARA QUE LA PROYECCION NO SE
011660*        DISPARE POR UN SOLO DATO ATIPICO EN EL HISTORICO.
011670         IF  WKS-TASA-CRECIMIENTO > .25
011680*            SE ASIGNA WKS-TASA-CRECIMIENTO A PARTIR DE .25.
011690             MOVE .25 TO WKS-TASA-CRECIMIENTO
011700         END-IF
011710*        SE VALIDA: WKS-TASA-CRECIMIENTO < -.25.
011720         IF  WKS-TASA-CRECIMIENTO < -.25
011730*            SE ASIGNA WKS-TASA-CRECIMIENTO A PARTIR DE -.25.
011740             MOVE -.25 TO WKS-TASA-CRECIMIENTO
011750         END-IF
011760     END-IF.
011770 903-CALCULAR-TASA-CRECIMIENTO-E. EXIT.
011780*
011790* --------->  RAIZ N-ESIMA DE WKS-RAZON-CRECIMIENTO, GRADO
011800* --------->  WKS-GRADO-RAIZ (1 A 3), POR NEWTON-RAPHSON.
011810* --------->  22/10/1995 HAMP -- REEMPLAZA CALCULO POR TABLA.
011820 910-CALCULAR-RAIZ-ENESIMA SECTION.
011830*    RAIZ DE GRADO 1 ES EL MISMO NUMERO -- NO HACE FALTA
011840*    ITERAR NEWTON-RAPHSON PARA ESE CASO TRIVIAL.
011850     IF  WKS-GRADO-RAIZ = 1
011860*        SE ASIGNA EL CAMPO WKS-RAIZ-RESULTADO.
011870         MOVE WKS-RAZON-CRECIMIENTO TO WKS-RAIZ-RESULTADO
011880*    RAIZ CUADRADA: EL PROMEDIO CONVERGE EN UNA ITERACION.
011890     ELSE
011900*        PARA GRADO 2 O 3 SE ITERA NEWTON-RAPHSON 20 VECES,
011910*        NUMERO FIJO SUFICIENTE PARA CONVERGER A LA PRECISION
011920*        DE ESTE PROGRAMA (NO HAY FUNCION INTRINSECA DE RAIZ).
011930         MOVE WKS-RAZON-CRECIMIENTO TO WKS-RAIZ-APROX
011940*        SE ASIGNA WKS-CONTADOR-ITERA A PARTIR DE ZEROS.
011950         MOVE ZEROS TO WKS-CONTADOR-ITERA
011960*        SE EJECUTA 911-ITERAR-NEWTON.
011970         PERFORM 911-ITERAR-NEWTON THRU 911-ITERAR-NEWTON-E
011980             VARYING WKS-CONTADOR-ITERA FROM 1 BY 1
011990             UNTIL WKS-CONTADOR-ITERA > 20
012000*        SE ASIGNA WKS-RAIZ-RESULTADO A PARTIR DE WKS-RAIZ-APROX.
012010         MOVE WKS-RAIZ-APROX TO WKS-RAIZ-RESULTADO
012020     END-IF.
012030 910-CALCULAR-RAIZ-ENESIMA-E. EXIT.
012040*
012050 911-ITERAR-NEWTON SECTION.
012060*    UNA ITERACION DE NEWTON-RAPHSON PARA X**2 = RAZON (GRADO 2)
012070*    O X**3 = RAZON (GRADO 3).  LA FORMULA ES X - (X**N -
012080*    RAZON) / (N * X**(N-1)), DIFERENTE SEGUN EL GRADO.
012090     IF  WKS-GRADO-RAIZ = 2
012100*        SE CALCULA WKS-RAIZ-POTENCIA.
012110         COMPUTE WKS-RAIZ-POTENCIA = WKS-RAIZ-APROX ** 2
012120*        SE CALCULA WKS-RAIZ-APROX.
012130         COMPUTE WKS-RAIZ-APROX ROUNDED =
012140                 WKS-RAIZ-APROX -
012150                 ((WKS-RAIZ-POTENCIA - WKS-RAZON-CRECIMIENTO) /
012160                 (2 * WKS-RAIZ-APROX))
012170*    RAIZ CUBICA O MAYOR: SE SIGUE ITERANDO POR NEWTON.
012180     ELSE
012190*        SE CALCULA WKS-RAIZ-POTENCIA.
012200         COMPUTE WKS-RAIZ-POTENCIA = WKS-RAIZ-APROX ** 3
012210*        SE CALCULA WKS-RAIZ-APROX.
012220         COMPUTE WKS-RAIZ-APROX ROUNDED =
012230                 WKS-RAIZ-APROX -
012240                 ((WKS-RAIZ-POTENCIA - WKS-RAZON-CRECIMIENTO) /
012250                 (3 * (WKS-RAIZ-APROX ** 2)))
012260     END-IF.
012270 911-ITERAR-NEWTON-E. EXIT.
012280*
012290 930-ESCRIBIR-PROYECTADO SECTION.
012300*    (1 + TASA) ELEVADO AL NUMERO DE ANIOS PROYECTADOS DA EL
012310*    FACTOR DE CRECIMIENTO ACUMULADO PARA ESE ANIO FUTURO.
012320     COMPUTE WKS-POTENCIA-CRECIMIENTO =
012330             (1 + WKS-TASA-CRECIMIENTO) ** WKS-ANIO-PROY
012340*    INSCRITOS PROYECTADOS = INSCRITOS DEL ULTIMO ANIO REAL POR
012350*    EL FACTOR DE CRECIMIENTO ACUMULADO.
012360     COMPUTE WKS-INSCRITOS-PROYECTADOS ROUNDED =
012370             TA-INSCRITOS(WKS-IDX-ULTIMO) *
012380             WKS-POTENCIA-CRECIMIENTO
012390*    EL ANIO CALENDARIO DE ESTA LINEA ES EL ULTIMO ANIO REAL
012400*    MAS EL NUMERO DE ANIOS PROYECTADOS (1, 2 O 3).
012410     COMPUTE WKS-ANIO-CALENDARIO =
012420             TA-ANIO(WKS-IDX-ULTIMO) + WKS-ANIO-PROY
012430*    SE ARMA Y ESCRIBE LA LINEA "ANIO: XXXX  INSCRITOS
012440*    PROYEC  NNNNN.NN  PROJECTED" DE PROJRPT.
012450     MOVE WKS-ANIO-CALENDARIO       TO LPRO-ANIO
012460*    SE ASIGNA EL CAMPO LPRO-INSCRITOS.
012470     MOVE WKS-INSCRITOS-PROYECTADOS TO LPRO-INSCRITOS
012480*    SE ESCRIBE EL REGISTRO REG-REP-PROYECCION.
012490     WRITE REG-REP-PROYECCION FROM LIN-PROYECTADO-ANIO.
012500 930-ESCRIBIR-PROYECTADO-E. EXIT.
012510*
012520 904-ESCRIBIR-PORCENTAJE SECTION.
012530*    LA TASA DE CRECIMIENTO (FRACCION CON SIGNO) SE EXPRESA
012540*    COMO PORCENTAJE PARA LA ULTIMA LINEA DE PROJRPT.
012550     COMPUTE WKS-PORCENTAJE-CRECIMIENTO ROUNDED =
012560             WKS-TASA-CRECIMIENTO * 100
012570*    EL SIGNO SE IMPRIME POR SEPARADO (LCRE-SIGNO) PORQUE EL
012580*    CAMPO EDITADO LCRE-PORCENTAJE ES SIN SIGNO (ZZ9.99).
012590     IF  WKS-PORCENTAJE-CRECIMIENTO < ZERO
012600*        SE ASIGNA LCRE-SIGNO A PARTIR DE '-'.
012610         MOVE '-' TO LCRE-SIGNO
012620*        SE SACA EL VALOR ABSOLUTO PARA PODER MOVERLO AL CAMPO
012630*        EDITADO SIN SIGNO.
012640         COMPUTE WKS-PORCENTAJE-ABS =
012650                 WKS-PORCENTAJE-CRECIMIENTO * -1
012660*    CRECIMIENTO NEGATIVO: EL SIGNO VA CON '-' EN EL REPORTE.
012670     ELSE
012680*        SE ASIGNA LCRE-SIGNO A PARTIR DE '+'.
012690         MOVE '+' TO LCRE-SIGNO
012700*        SE ASIGNA EL CAMPO WKS-PORCENTAJE-ABS.
012710         MOVE WKS-PORCENTAJE-CRECIMIENTO TO WKS-PORCENTAJE-ABS
012720     END-IF
012730*    ARMA Y ESCRIBE LA LINEA "ESTIMATED ENROLLED GROWTH: +NN.NN%".
012740     MOVE WKS-PORCENTAJE-ABS TO LCRE-PORCENTAJE
012750*    SE ESCRIBE EL REGISTRO REG-REP-PROYECCION.
012760     WRITE REG-REP-PROYECCION FROM LIN-CRECIMIENTO-ESTIMADO.
012770 904-ESCRIBIR-PORCENTAJE-E. EXIT.
012780*
012790 940-ESCRIBIR-SIN-HISTORIA SECTION.
012800*    MENOS DE 2 ANIOS CON DATOS -- NO HAY SUFICIENTE HISTORIA
012810*    PARA SACAR UNA TASA DE CRECIMIENTO CONFIABLE.
012820     WRITE REG-REP-PROYECCION FROM LIN-SIN-HISTORIA.
012830 940-ESCRIBIR-SIN-HISTORIA-E. EXIT.
012840*
012850* --------->  08/08/1997 ERDR -- CIERRA ARCHIVOS Y TERMINA.
012860 990-FINALIZAR SECTION.
012870*    SE CIERRAN LOS TRES ARCHIVOS QUE QUEDARON ABIERTOS DESDE
012880*    100-INICIALIZAR.  PARAMETROS YA SE CERRO EN 110.
012890     CLOSE APLICANTES
012900*    LOS DOS REPORTES DE SALIDA.
012910     CLOSE REPESCUE
012920*    SE CIERRA EL ARCHIVO REPPROYE.
012930     CLOSE REPPROYE.
012940 990-FINALIZAR-E. EXIT.
